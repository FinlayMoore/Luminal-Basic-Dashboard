000100****************************************************************
000200*                                                               *
000300*          N E C E S S I T Y   S C O R E   L O O K U P          *
000400*                                                               *
000500*        Small called utility - one category in,                *
000600*        one necessity score out.                               *
000700*                                                               *
000800****************************************************************
000900*
001000 IDENTIFICATION          DIVISION.
001100*================================
001200 PROGRAM-ID.             FANECS.
001300 AUTHOR.                 R J HOLLIS.
001400 INSTALLATION.           APPLEWOOD COMPUTERS ACCOUNTING SYSTEM.
001500 DATE-WRITTEN.           18/11/91.
001600 DATE-COMPILED.
001700 SECURITY.               COPYRIGHT (C) 1991-2026 AND LATER,
001800     VINCENT BRYAN COEN. DISTRIBUTED UNDER THE GNU GENERAL
001900     PUBLIC LICENSE. SEE THE FILE COPYING FOR DETAILS.
002000*
002100*    REMARKS.           Looks a spending category up in the
002200*                        fixed necessity-score table and hands
002300*                        back the score, defaulting to 0.50 for
002400*                        anything not in the table. Called once
002500*                        per transaction from fa000 AA070 and
002600*                        again from AA080 per category total.
002700*
002800*    VERSION.           See FN-Prog-Name in WS.
002900*
003000*    CALLED MODULES.    None.
003100*
003200*    FUNCTIONS USED.    None - see period note below.
003300*
003400*    FILES USED.        None - table is built in WS.
003500*
003600*    ERROR MESSAGES USED.
003700*                        None - unmatched category silently
003800*                        defaults, this is a deliberate house
003900*                        rule and not an error.
004000*
004100* CHANGES:
004200* 18/11/1991 rjh - 1.0.00 Created - table lifted from the
004300*                         FA-Necessity design note, 23 rows.
004400* 22/11/1991 rjh -    .01 Table now loaded once per run on
004500*                         FN-Table-Loaded rather than on every
004600*                         call - AA070 calls this once a txn,
004700*                         was reloading 23 rows every time.
004800* 03/12/1991 rjh -    .02 Added FN-Call-Count trace counter and
004900*                         the three debug redefines below, all
005000*                         gated on UPSI-0 (sw-testing off by
005100*                         default in production).
005200* 14/12/1991 rjh -    .03 Explicit char-by-char lower-case via
005300*                         INSPECT CONVERTING - no intrinsic
005400*                         FUNCTION LOWER-CASE, matches the
005500*                         rest of the FA module.
005600* 19960203   rjh -    .04 Y2K note: table holds no dates, no
005700*                         change needed here. Logged anyway
005800*                         per the project-wide Y2K sweep.
005900*
006000******************************************************************
006100* 16/04/24 rjh - Copyright wording moved up into SECURITY
006200*  above, one notice per program rather than a repeated block -
006300*  covers this FA module same terms as the rest of the
006400*  Applewood Computers Accounting System.
006500******************************************************************
006600*
006700 ENVIRONMENT             DIVISION.
006800*================================
006900*
007000 COPY "faenv.cob".
007100 INPUT-OUTPUT            SECTION.
007200*-------------------------------
007300 FILE-CONTROL.
007400*
007500 DATA                    DIVISION.
007600*================================
007700*
007800 FILE SECTION.
007900*
008000 WORKING-STORAGE SECTION.
008100*-----------------------
008200*
008300 77  FN-Prog-Name            pic x(17) value "FANECS  (1.0.04)".
008400*
008500 COPY "fanectbl.cob".
008600*
008700 01  FN-Counters.
008800     03  FN-Call-Count         pic 9(6)  comp.
008900     03  FN-Idx                pic 99    comp.
009000*
009100 01  FN-Work-Area.
009200     03  FN-Work-Category      pic x(20).
009300     03  FN-Work-Category-R redefines FN-Work-Category.
009400         05  FN-Work-Cat-5        pic x(5)  occurs 4.
009500     03  filler                pic x(4).
009600*
009700 01  FN-Trace-Line             pic x(60) value spaces.
009800*
009900 LINKAGE SECTION.
010000*================
010100*
010200 01  FA-Nec-Link.
010300     03  Nec-In-Category       pic x(20).
010400     03  Nec-Out-Score         pic 9v99.
010500     03  Nec-Out-Score-R redefines Nec-Out-Score
010600                               pic 9(3).
010700*
010800 PROCEDURE DIVISION using FA-Nec-Link.
010900*=====================================
011000*
011100 AA000-Main                 section.
011200************************************
011300*
011400     add      1 to FN-Call-Count.
011500*
011600     if       FN-Table-Loaded not = "Y"
011700              perform ZZ010-Load-Table
011800              move   "Y" to FN-Table-Loaded.
011900*
012000     move     Nec-In-Category to FN-Work-Category.
012100     inspect  FN-Work-Category converting
012200              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to
012300              "abcdefghijklmnopqrstuvwxyz".
012400*
012500     move     .50 to Nec-Out-Score.
012600     set      Nec-Idx to 1.
012700     search   FA-Nec-Entry
012800              at end
012900                  continue
013000              when Nec-Category (Nec-Idx) = FN-Work-Category
013100                  move Nec-Score (Nec-Idx) to Nec-Out-Score.
013200*
013300     if       FA-SW-TEST-MODE-ON
013400              move   Nec-Out-Score-R to FN-Trace-Line (1:3)
013500              display FN-Trace-Line upon syserr.
013600*
013700     goback.
013800*
013900 AA000-Exit.  exit section.
014000*
014100 ZZ010-Load-Table           section.
014200************************************
014300*
014400*> Loaded in the same order as the FA-Necessity design note's
014500*>  two-column table, left column then right column, top to
014600*>  bottom.
014700*
014800     move     "groceries"      to Nec-Category (1).
014900     move     .95               to Nec-Score    (1).
015000     move     "food"            to Nec-Category (2).
015100     move     .95               to Nec-Score    (2).
015200     move     "rent"            to Nec-Category (3).
015300     move     .95               to Nec-Score    (3).
015400     move     "utilities"       to Nec-Category (4).
015500     move     .95               to Nec-Score    (4).
015600     move     "housing"         to Nec-Category (5).
015700     move     .95               to Nec-Score    (5).
015800     move     "healthcare"      to Nec-Category (6).
015900     move     .90               to Nec-Score    (6).
016000     move     "transport"       to Nec-Category (7).
016100     move     .85               to Nec-Score    (7).
016200     move     "transportation"  to Nec-Category (8).
016300     move     .85               to Nec-Score    (8).
016400     move     "insurance"       to Nec-Category (9).
016500     move     .85               to Nec-Score    (9).
016600     move     "childcare"       to Nec-Category (10).
016700     move     .85               to Nec-Score    (10).
016800     move     "education"       to Nec-Category (11).
016900     move     .80               to Nec-Score    (11).
017000     move     "other"           to Nec-Category (12).
017100     move     .50               to Nec-Score    (12).
017200     move     "internet"        to Nec-Category (13).
017300     move     .75               to Nec-Score    (13).
017400     move     "phone"           to Nec-Category (14).
017500     move     .70               to Nec-Score    (14).
017600     move     "income"          to Nec-Category (15).
017700     move     1.00              to Nec-Score    (15).
017800     move     "salary"          to Nec-Category (16).
017900     move     1.00              to Nec-Score    (16).
018000     move     "gym"             to Nec-Category (17).
018100     move     .40               to Nec-Score    (17).
018200     move     "dining"          to Nec-Category (18).
018300     move     .35               to Nec-Score    (18).
018400     move     "eating out"      to Nec-Category (19).
018500     move     .35               to Nec-Score    (19).
018600     move     "entertainment"   to Nec-Category (20).
018700     move     .30               to Nec-Score    (20).
018800     move     "hobbies"         to Nec-Category (21).
018900     move     .25               to Nec-Score    (21).
019000     move     "subscriptions"   to Nec-Category (22).
019100     move     .20               to Nec-Score    (22).
019200     move     "shopping"        to Nec-Category (23).
019300     move     .15               to Nec-Score    (23).
019400*
019500 ZZ010-Exit.  exit section.
019600*
