000100*******************************************
000200*                                          *
000300*  Record Definition For Spending-Cut      *
000400*      Category Totals And The Top-5       *
000500*      Recommendation Table                *
000600*     Built by fa000 AA080.                *
000700*******************************************
000800*  Category entry 36 bytes, occurs 50 -
000900*   covers every category in the supplied
001000*   necessity table twice over, plenty.
001100*  Recommendation entry 96 bytes, occurs 5
001200*   fixed - the report only ever shows 5.
001300*
001400* 20/11/25 rjh - Created.
001500* 28/11/25 rjh - Widened category occurs
001600*                 from 30 to 50 after a
001700*                 test file came back
001800*                 with 34 distinct spend
001900*                 categories.
002000* 07/12/25 rjh - Added FA-Cuts-Save-Entry,
002100*                 swap area for the AA080
002200*                 potential-cut sort.
002300*
002400 01  FA-Cuts-Control.
002500     03  FC-Category-Count     pic 99  comp.
002600     03  FC-Reco-Count         pic 9   comp.
002700     03  filler                pic x(7).
002800*
002900 01  FA-Cuts-Table.
003000     03  FA-Cuts-Entry         occurs 50 times
003100                                indexed by FC-Idx.
003200         05  Cut-Category         pic x(20).
003300*>                  Lower-cased category name.
003400         05  Cut-Amount            pic 9(7)v99  comp-3.
003500*>                  Total absolute expense in this category.
003600         05  Cut-Potential         pic 9(7)v99  comp-3.
003700         05  Cut-Necessity         pic 9v99.
003800         05  filler                pic x(3).
003900*
004000 01  FA-Cuts-Save-Entry          pic x(36).
004100*>                  Swap area for the AA080 bubble sort.
004200*
004300 01  FA-Cuts-Reco-Table.
004400     03  FA-Cuts-Reco-Entry    occurs 5 times
004500                                indexed by FC-Idx2.
004600         05  Reco-Category        pic x(20).
004700         05  Reco-Amount           pic 9(7)v99  comp-3.
004800         05  Reco-Reason           pic x(70).
004900         05  filler                pic x(2).
005000*
