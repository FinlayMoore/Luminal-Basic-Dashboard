000100****************************************************************
000200*                                                               *
000300*              Personal Spending Analysis  -  Dashboard         *
000400*          Prints the finished tables built by fa000 onto       *
000500*                    the FA-OUT print file.                     *
000600*                                                               *
000700****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100 PROGRAM-ID.             FADASH.
001200 AUTHOR.                 R J HOLLIS.
001300 INSTALLATION.           APPLEWOOD COMPUTERS ACCOUNTING SYSTEM.
001400 DATE-WRITTEN.           09/12/91.
001500 DATE-COMPILED.
001600 SECURITY.               COPYRIGHT (C) 1991-2026 AND LATER,
001700     VINCENT BRYAN COEN. DISTRIBUTED UNDER THE GNU GENERAL
001800     PUBLIC LICENSE. SEE THE FILE COPYING FOR DETAILS.
001900*
002000*    REMARKS.           Called once by fa000 AA110, after every
002100*                        table has been built, sorted and
002200*                        trimmed. Owns FA-OUT itself - opens it,
002300*                        writes every section, closes it and
002400*                        returns. No Report Writer here, plain
002500*                        WRITE of hand-built 80-byte lines, to
002600*                        match the rest of the FA module.
002700*
002800*                        Nine sections, in order: data-quality
002900*                        alerts, financial summary, income
003000*                        prediction, recurring payments, top 5
003100*                        cuts, top 8 questionable, first 15
003200*                        ratings, legend, investment
003300*                        projections.
003400*
003500*    VERSION.           See FD-Prog-Name in WS.
003600*
003700*    CALLED MODULES.    None.
003800*
003900*    FUNCTIONS USED.    None - see period note in fanecs.cbl.
004000*
004100*    FILES USED.        FA-OUT.  Dashboard report, line seq.
004200*
004300*    ERROR MESSAGES USED.
004400*                        FA905  FA-OUT will not open.
004500*
004600* CHANGES:
004700* 09/12/1991 rjh - 1.0.00 Created - sections 2 & 3 only, summary
004800*                         and income prediction, to get the
004900*                         CALL hooked up and working end to end.
005000* 11/12/1991 rjh -    .01 Section 1 data-quality alerts & section
005100*                         8 legend line added.
005200* 12/12/1991 rjh -    .02 Section 4 recurring payments, title-
005300*                         cased description, total-recurring
005400*                         line.
005500* 13/12/1991 rjh -    .03 Section 5 top-5 cuts with reason text
005600*                         on a second line per entry.
005700* 15/12/1991 rjh -    .04 Section 6 questionable transactions &
005800*                         section 7 ratings (first 15), column
005900*                         headings added to both, built off the
006000*                         FD-Detail-Quest-Line / FD-Detail-Rate
006100*                         redefines of the line buffer rather
006200*                         than STRING, to keep the columns dead
006300*                         straight down the page.
006400* 16/12/1991 rjh -    .05 Section 9 investment projections -
006500*                         not on the old console report but the
006600*                         customer wants it regardless, printed
006700*                         last so it does not disturb the layout
006800*                         anyone is already used to.
006900* 18/12/1991 rjh -    .06 Every inline PERFORM ... END-PERFORM
007000*                         pulled out to the house THRU-EXIT
007100*                         style, same sweep as fa000.
007200* 20/12/1991 rjh -    .07 Centering a title used to MOVE the
007300*                         line buffer over part of itself via
007400*                         FD-Line-40 - worked by accident on
007500*                         some compilers, not all. Title text
007600*                         now built in its own FD-Title-Text
007700*                         field, line buffer only ever cleared
007800*                         and written to once, never read back
007900*                         from itself.
008000* 20/12/1991 rjh -    .08 Net Balance / Total Spent / Total
008100*                         Recurring can go negative - added
008200*                         FD-Sign-Work to test the sign before
008300*                         editing, prints a leading "-" by
008400*                         hand since the zero-suppress pictures
008500*                         used here carry no sign position.
008600* 19960115   rjh -    .09 Y2K note: dates printed here are
008700*                         passed in ready-formed as ccyy-mm-dd
008800*                         text, nothing parsed in this program.
008900*                         Logged per the project-wide sweep.
009000* 19960304   dlt -    .10 Necessity (section 7) and Rating
009100*                         (section 6) columns were coming out
009200*                         left-justified against the heading -
009300*                         the edited field is narrower than the
009400*                         column, an alphanumeric MOVE pads on
009500*                         the wrong side. Now moved in right-
009600*                         justified same as the money columns.
009700*
009800**************************************************************
009900* 16/04/24 rjh - Copyright wording moved up into SECURITY
010000*  above, one notice per program rather than a repeated block -
010100*  covers this FA module same terms as the rest of the
010200*  Applewood Computers Accounting System.
010300**************************************************************
010400*
010500 ENVIRONMENT             DIVISION.
010600*================================
010700*
010800 COPY "faenv.cob".
010900 INPUT-OUTPUT            SECTION.
011000*-------------------------------
011100 FILE-CONTROL.
011200     select   FA-Out-File    assign      FA-OUT
011300                              organization line sequential
011400                              status      FA-Out-Status.
011500*
011600 DATA                    DIVISION.
011700*================================
011800*
011900 FILE SECTION.
012000*
012100 FD  FA-Out-File.
012200 01  FA-Out-Record             pic x(80).
012300*
012400 WORKING-STORAGE SECTION.
012500*-----------------------
012600*
012700 77  FD-Prog-Name              pic x(17) value "FADASH  (1.0.10)".
012800*
012900 01  FA-Out-Status             pic xx  value zero.
013000*
013100*>  The one line buffer every section writes through. Cleared
013200*>   and built fresh each time, never read back from itself -
013300*>   see the .07 note above for why.
013400 01  FD-Line                   pic x(80)  value spaces.
013500*
013600*>  Column layout for the section-6 questionable-transaction
013700*>   detail lines, laid over the same 80 bytes as FD-Line.
013800 01  FD-Detail-Quest-Line  redefines FD-Line.
013900     03  FDQ-Date               pic x(12).
014000     03  FDQ-Description        pic x(30).
014100     03  FDQ-Amount             pic x(10).
014200     03  FDQ-Rating             pic x(8).
014300     03  FDQ-Status             pic x(15).
014400     03  filler                 pic x(5).
014500*
014600*>  Column layout for the section-7 transaction-rating detail
014700*>   lines, laid over the same 80 bytes as FD-Line.
014800 01  FD-Detail-Rate-Line   redefines FD-Line.
014900     03  FDR-Date               pic x(12).
015000     03  FDR-Description        pic x(25).
015100     03  FDR-Amount             pic x(10).
015200     03  FDR-Necessity          pic x(10).
015300     03  FDR-Rating             pic x(10).
015400     03  FDR-Status             pic x(12).
015500     03  filler                 pic x(1).
015600*
015700 01  FD-Counters.
015800     03  FD-I                  pic 9(4)  comp.
015900     03  FD-Printed            pic 9(4)  comp.
016000*
016100 01  FD-Rule-Line               pic x(80) value all "=".
016200*
016300 01  FD-Edit-Fields.
016400     03  FD-Amt-10             pic zzz,zz9.99.
016500     03  FD-Amt-8              pic zzz9.99.
016600     03  FD-Necessity-10        pic zzz9.99.
016700     03  FD-Count-Edit          pic zzz9.
016800*
016900*>  Test-the-sign work area - the section totals can go
017000*>   negative (money out more than money in) but the zero-
017100*>   suppress pictures above carry no sign position, so the
017200*>   minus is built by hand from this unsigned redefine.
017300 01  FD-Sign-Work.
017400     03  FD-Sign-Value          pic s9(9)v99  comp-3.
017500 01  FD-Sign-Work-R  redefines FD-Sign-Work.
017600     03  FD-Sign-Abs             pic 9(9)v99  comp-3.
017700*
017800 01  FD-Sign-Char               pic x  value space.
017900*
018000*>  Holds a report-title line while ZZ020 works out how many
018100*>   leading blanks center it on an 80-column page.
018200 01  FD-Title-Work.
018300     03  FD-Title-Text          pic x(40)  value spaces.
018400     03  filler                 pic x(4).
018500*
018600 01  FD-Title-Case-Work.
018700     03  FD-TC-Text             pic x(40)  value spaces.
018800     03  FD-TC-Prev-Space       pic x      value "Y".
018900     03  filler                 pic x(3).
019000*
019100 LINKAGE SECTION.
019200*================
019300*
019400 01  FA-Warning-Table.
019500     03  Wrn-Count             pic 99   comp.
019600     03  FA-Warning-Entry      occurs 15 times
019700                                indexed by Wrn-Idx.
019800         05  Wrn-Text             pic x(76).
019900     03  filler                pic x(2).
020000*
020100 01  FA-Summary-Record.
020200     03  Sum-Total-Income      pic 9(9)v99    comp-3.
020300     03  Sum-Total-Spent       pic s9(9)v99   comp-3.
020400     03  Sum-Net-Balance       pic s9(9)v99   comp-3.
020500     03  Sum-Trans-Count       pic 9(6)  comp.
020600     03  filler                pic x(8).
020700*
020800 01  FA-Income-Record.
020900     03  Inc-Predicted-Monthly  pic 9(7)v99   comp-3.
021000     03  Inc-Trans-Count        pic 9(6)  comp.
021100     03  filler                 pic x(8).
021200*
021300 01  FA-Recur-Control.
021400     03  FR-Table-Count        pic 9(4)  comp.
021500     03  FR-Total-Avg-Amt      pic s9(7)v99  comp-3.
021600     03  filler                pic x(6).
021700*
021800 01  FA-Recur-Table.
021900     03  FA-Recur-Entry        occurs 500 times
022000                                indexed by FR-Idx.
022100         05  Rec-Description      pic x(40).
022200         05  Rec-Count             pic 9(4)  comp.
022300         05  Rec-Avg-Amount        pic s9(7)v99  comp-3.
022400         05  Rec-Category          pic x(20).
022500         05  filler                pic x(2).
022600*
022700 01  FA-Cuts-Control.
022800     03  FC-Category-Count     pic 99  comp.
022900     03  FC-Reco-Count         pic 9   comp.
023000     03  filler                pic x(7).
023100*
023200 01  FA-Cuts-Table.
023300     03  FA-Cuts-Entry         occurs 50 times
023400                                indexed by FC-Idx.
023500         05  Cut-Category         pic x(20).
023600         05  Cut-Amount            pic 9(7)v99  comp-3.
023700         05  Cut-Potential         pic 9(7)v99  comp-3.
023800         05  Cut-Necessity         pic 9v99.
023900         05  filler                pic x(3).
024000*
024100 01  FA-Cuts-Reco-Table.
024200     03  FA-Cuts-Reco-Entry    occurs 5 times
024300                                indexed by FC-Idx2.
024400         05  Reco-Category        pic x(20).
024500         05  Reco-Amount           pic 9(7)v99  comp-3.
024600         05  Reco-Reason           pic x(70).
024700         05  filler                pic x(2).
024800*
024900 01  FA-Quest-Control.
025000     03  FQ-Table-Count        pic 9    comp.
025100     03  filler                pic x(9).
025200*
025300 01  FA-Quest-Table.
025400     03  FA-Quest-Entry        occurs 8 times
025500                                indexed by FQ-Idx.
025600         05  Que-Date             pic x(10).
025700         05  Que-Description      pic x(40).
025800         05  Que-Amount            pic s9(7)v99  comp-3.
025900         05  Que-Necessity         pic 9v99.
026000         05  Que-Worth-Rating      pic 9(7)v99   comp-3.
026100         05  Que-Waste-Potential   pic 9(7)v99   comp-3.
026200         05  Que-Assessment        pic x.
026300         05  filler                pic x(3).
026400*
026500 01  FA-Rating-Control.
026600     03  FR2-Table-Count       pic 9(6)  comp.
026700     03  filler                pic x(10).
026800*
026900 01  FA-Rating-Table.
027000     03  FA-Rating-Entry       occurs 2000 times
027100                                indexed by RT-Idx.
027200         05  Rtg-Date             pic x(10).
027300         05  Rtg-Description      pic x(40).
027400         05  Rtg-Amount            pic s9(7)v99  comp-3.
027500         05  Rtg-Necessity         pic 9v99.
027600         05  Rtg-Worth-Rating      pic 9(7)v99   comp-3.
027700         05  Rtg-Waste-Potential   pic 9(7)v99   comp-3.
027800         05  Rtg-Assessment        pic x.
027900         05  filler                pic x(3).
028000*
028100 01  FA-Invest-Record.
028200     03  Inv-Monthly-Savings    pic 9(7)v99  comp-3.
028300     03  Inv-Scenario           occurs 3 times
028400                                 indexed by Inv-Idx.
028500         05  Inv-Rate              pic 99.
028600         05  Inv-FV-1YR            pic 9(9)v99  comp-3.
028700         05  Inv-FV-2YR            pic 9(9)v99  comp-3.
028800         05  Inv-FV-5YR            pic 9(9)v99  comp-3.
028900     03  filler                    pic x(6).
029000*
029100 PROCEDURE DIVISION using FA-Warning-Table
029200                          FA-Summary-Record
029300                          FA-Income-Record
029400                          FA-Recur-Control
029500                          FA-Recur-Table
029600                          FA-Cuts-Control
029700                          FA-Cuts-Table
029800                          FA-Cuts-Reco-Table
029900                          FA-Quest-Control
030000                          FA-Quest-Table
030100                          FA-Rating-Control
030200                          FA-Rating-Table
030300                          FA-Invest-Record.
030400*====================================================
030500*
030600 AA000-Main                 section.
030700************************************
030800*
030900     open     output FA-Out-File.
031000     if       FA-Out-Status not = "00"
031100              display "FA905 FA-OUT will not open, status "
031200                       FA-Out-Status
031300              goback.
031400*
031500     perform  AA010-Section-Alerts.
031600     perform  AA020-Section-Summary.
031700     perform  AA030-Section-Income.
031800     perform  AA040-Section-Recurring.
031900     perform  AA050-Section-Cuts.
032000     perform  AA060-Section-Questionable.
032100     perform  AA070-Section-Ratings.
032200     perform  AA080-Section-Legend.
032300     perform  AA090-Section-Invest.
032400*
032500     close    FA-Out-File.
032600     goback.
032700*
032800 AA000-Exit.  exit section.
032900*
033000 AA010-Section-Alerts        section.
033100*************************************
033200*> Section 1 - skipped entirely when there are no warnings.
033300*
033400     if       Wrn-Count = zero
033500              go to AA010-Exit.
033600*
033700     perform  ZZ010-Write-Rule.
033800     move     "DATA QUALITY ALERTS" to FD-Title-Text.
033900     perform  ZZ020-Write-Centered.
034000*
034100     perform  AA012-Write-One-Alert thru AA012-Exit
034200              varying Wrn-Idx from 1 by 1
034300              until Wrn-Idx > Wrn-Count.
034400*
034500 AA010-Exit.  exit section.
034600*
034700 AA012-Write-One-Alert       section.
034800*************************************
034900*
035000     move     spaces to FD-Line.
035100     string   "  " Wrn-Text (Wrn-Idx)
035200              delimited by size into FD-Line.
035300     perform  ZZ005-Write-Line.
035400*
035500 AA012-Exit.  exit section.
035600*
035700 AA020-Section-Summary       section.
035800*************************************
035900*> Section 2 - financial summary.
036000*
036100     perform  ZZ010-Write-Rule.
036200     move     "FINANCIAL SUMMARY" to FD-Title-Text.
036300     perform  ZZ020-Write-Centered.
036400*
036500     move     Sum-Total-Income to FD-Sign-Value.
036600     perform  ZZ040-Edit-Signed-10.
036700     move     spaces to FD-Line.
036800     string   "Total Income:$" FD-Sign-Char FD-Amt-10
036900              delimited by size into FD-Line.
037000     perform  ZZ005-Write-Line.
037100*
037200     move     Sum-Total-Spent to FD-Sign-Value.
037300     perform  ZZ040-Edit-Signed-10.
037400     move     spaces to FD-Line.
037500     string   "Total Spent: $" FD-Sign-Char FD-Amt-10
037600              delimited by size into FD-Line.
037700     perform  ZZ005-Write-Line.
037800*
037900     move     Sum-Net-Balance to FD-Sign-Value.
038000     perform  ZZ040-Edit-Signed-10.
038100     move     spaces to FD-Line.
038200     string   "Net Balance: $" FD-Sign-Char FD-Amt-10
038300              delimited by size into FD-Line.
038400     perform  ZZ005-Write-Line.
038500*
038600     move     Sum-Trans-Count to FD-Count-Edit.
038700     move     spaces to FD-Line.
038800     string   "Transactions: " FD-Count-Edit
038900              delimited by size into FD-Line.
039000     perform  ZZ005-Write-Line.
039100*
039200 AA020-Exit.  exit section.
039300*
039400 AA030-Section-Income        section.
039500*************************************
039600*> Section 3 - income prediction.
039700*
039800     perform  ZZ010-Write-Rule.
039900     move     "INCOMING MONEY PREDICTIONS" to FD-Title-Text.
040000     perform  ZZ020-Write-Centered.
040100*
040200     move     Inc-Predicted-Monthly to FD-Amt-10.
040300     move     spaces to FD-Line.
040400     string   "Predicted Monthly:$" FD-Amt-10
040500              delimited by size into FD-Line.
040600     perform  ZZ005-Write-Line.
040700*
040800     move     Inc-Trans-Count to FD-Count-Edit.
040900     move     spaces to FD-Line.
041000     string   "Transactions: " FD-Count-Edit
041100              delimited by size into FD-Line.
041200     perform  ZZ005-Write-Line.
041300*
041400 AA030-Exit.  exit section.
041500*
041600 AA040-Section-Recurring     section.
041700*************************************
041800*> Section 4 - top 5 recurring payments, Total Recurring
041900*>  line is the sum of EVERY group's average, not just the
042000*>  5 printed.
042100*
042200     perform  ZZ010-Write-Rule.
042300     move     "RECURRING PAYMENTS" to FD-Title-Text.
042400     perform  ZZ020-Write-Centered.
042500*
042600     move     zero to FD-Printed.
042700     perform  AA042-Write-One-Recur thru AA042-Exit
042800              varying FR-Idx from 1 by 1
042900              until FR-Idx > FR-Table-Count
043000                 or FD-Printed = 5.
043100*
043200     move     FR-Total-Avg-Amt to FD-Sign-Value.
043300     perform  ZZ042-Edit-Signed-8.
043400     move     spaces to FD-Line.
043500     string   "Total Recurring: $" FD-Sign-Char FD-Amt-8
043600              "/month" delimited by size into FD-Line.
043700     perform  ZZ005-Write-Line.
043800*
043900 AA040-Exit.  exit section.
044000*
044100 AA042-Write-One-Recur       section.
044200*************************************
044300*
044400     add      1 to FD-Printed.
044500     move     Rec-Description (FR-Idx) to FD-TC-Text.
044600     perform  ZZ030-Title-Case-40.
044700     move     Rec-Avg-Amount (FR-Idx) to FD-Amt-8.
044800     move     spaces to FD-Line.
044900     string   FD-Printed ". " FD-TC-Text (1:40) "$" FD-Amt-8
045000              "/month" delimited by size into FD-Line.
045100     perform  ZZ005-Write-Line.
045200*
045300 AA042-Exit.  exit section.
045400*
045500 AA050-Section-Cuts          section.
045600*************************************
045700*> Section 5 - top 5 recommended cuts, reason on line 2.
045800*
045900     perform  ZZ010-Write-Rule.
046000     move     "TOP 5 RECOMMENDED SPENDING CUTS" to FD-Title-Text.
046100     perform  ZZ020-Write-Centered.
046200*
046300     perform  AA052-Write-One-Cut thru AA052-Exit
046400              varying FC-Idx2 from 1 by 1
046500              until FC-Idx2 > FC-Reco-Count.
046600*
046700 AA050-Exit.  exit section.
046800*
046900 AA052-Write-One-Cut         section.
047000*************************************
047100*
047200     move     Reco-Category (FC-Idx2) to FD-TC-Text.
047300     perform  ZZ030-Title-Case-40.
047400     move     Reco-Amount (FC-Idx2) to FD-Amt-8.
047500     move     spaces to FD-Line.
047600     string   FC-Idx2 ". " FD-TC-Text (1:30) "$" FD-Amt-8
047700              delimited by size into FD-Line.
047800     perform  ZZ005-Write-Line.
047900*
048000     move     spaces to FD-Line.
048100     string   "   -> " Reco-Reason (FC-Idx2)
048200              delimited by size into FD-Line.
048300     perform  ZZ005-Write-Line.
048400*
048500 AA052-Exit.  exit section.
048600*
048700 AA060-Section-Questionable   section.
048800**************************************
048900*> Section 6 - up to 8 questionable transactions, columns
049000*>  built off FD-Detail-Quest-Line, not STRING.
049100*
049200     perform  ZZ010-Write-Rule.
049300     move     "TOP QUESTIONABLE TRANSACTIONS" to FD-Title-Text.
049400     perform  ZZ020-Write-Centered.
049500*
049600     move     spaces to FD-Detail-Quest-Line.
049700     move     "Date"        to FDQ-Date.
049800     move     "Description" to FDQ-Description.
049900     move     "Amount"      to FDQ-Amount.
050000     move     "Rating"      to FDQ-Rating.
050100     move     "Status"      to FDQ-Status.
050200     perform  ZZ005-Write-Line.
050300*
050400     perform  AA062-Write-One-Quest thru AA062-Exit
050500              varying FQ-Idx from 1 by 1
050600              until FQ-Idx > FQ-Table-Count.
050700*
050800 AA060-Exit.  exit section.
050900*
051000 AA062-Write-One-Quest       section.
051100*************************************
051200*
051300     move     Que-Amount (FQ-Idx) to FD-Amt-10.
051400     move     Que-Worth-Rating (FQ-Idx) to FD-Necessity-10.
051500     move     spaces to FD-Detail-Quest-Line.
051600     move     Que-Date (FQ-Idx) to FDQ-Date.
051700     move     Que-Description (FQ-Idx) to FDQ-Description.
051800     move     FD-Amt-10 to FDQ-Amount.
051900*>  Rating column is 8 wide, the edited field only 7 - move
052000*>   right-justified into it, same as the other money columns
052100*>   line up, instead of letting an alphanumeric move left-
052200*>   justify it with the blanks on the wrong side.
052300     move     FD-Necessity-10 to FDQ-Rating (2:7).
052400     evaluate Que-Assessment (FQ-Idx)
052500         when "E"  move "Essential"     to FDQ-Status
052600         when "I"  move "Important"     to FDQ-Status
052700         when "D"  move "Discretionary" to FDQ-Status
052800         when "C"  move "Could Cut"     to FDQ-Status
052900         when other move "Unrated"      to FDQ-Status
053000     end-evaluate.
053100     perform  ZZ005-Write-Line.
053200*
053300 AA062-Exit.  exit section.
053400*
053500 AA070-Section-Ratings       section.
053600*************************************
053700*> Section 7 - first 15 transaction ratings, in read order,
053800*>  columns built off FD-Detail-Rate-Line, not STRING.
053900*
054000     perform  ZZ010-Write-Rule.
054100     move     "TRANSACTION RATINGS" to FD-Title-Text.
054200     perform  ZZ020-Write-Centered.
054300*
054400     move     spaces to FD-Detail-Rate-Line.
054500     move     "Date"        to FDR-Date.
054600     move     "Description" to FDR-Description.
054700     move     "Amount"      to FDR-Amount.
054800     move     "Necessity"   to FDR-Necessity.
054900     move     "Rating"      to FDR-Rating.
055000     move     "Status"      to FDR-Status.
055100     perform  ZZ005-Write-Line.
055200*
055300     perform  AA072-Write-One-Rating thru AA072-Exit
055400              varying RT-Idx from 1 by 1
055500              until RT-Idx > FR2-Table-Count
055600                 or RT-Idx > 15.
055700*
055800 AA070-Exit.  exit section.
055900*
056000 AA072-Write-One-Rating      section.
056100*************************************
056200*
056300     move     Rtg-Amount (RT-Idx) to FD-Amt-10.
056400     move     Rtg-Necessity (RT-Idx) to FD-Necessity-10.
056500     move     spaces to FD-Detail-Rate-Line.
056600     move     Rtg-Date (RT-Idx) to FDR-Date.
056700     move     Rtg-Description (RT-Idx) to FDR-Description.
056800     move     FD-Amt-10 to FDR-Amount.
056900*>  Necessity column is 10 wide, the edited field only 7 - move
057000*>   right-justified into it, same reason as the Rating column
057100*>   fix in AA062 above.
057200     move     FD-Necessity-10 to FDR-Necessity (4:7).
057300     move     Rtg-Worth-Rating (RT-Idx) to FD-Amt-10.
057400     move     FD-Amt-10 to FDR-Rating.
057500     evaluate Rtg-Assessment (RT-Idx)
057600         when "E"  move "Essential"     to FDR-Status
057700         when "I"  move "Important"     to FDR-Status
057800         when "D"  move "Discretionary" to FDR-Status
057900         when "C"  move "Could Cut"     to FDR-Status
058000         when other move "Unrated"      to FDR-Status
058100     end-evaluate.
058200     perform  ZZ005-Write-Line.
058300*
058400 AA072-Exit.  exit section.
058500*
058600 AA080-Section-Legend        section.
058700*************************************
058800*> Section 8 - single centered legend line.
058900*
059000     perform  ZZ010-Write-Rule.
059100     move     spaces to FD-Title-Text.
059200     string   "LEGEND: E Essential | I Important | "
059300              "D Discretionary | C Could Cut"
059400              delimited by size into FD-Title-Text.
059500     perform  ZZ020-Write-Centered.
059600*
059700 AA080-Exit.  exit section.
059800*
059900 AA090-Section-Invest        section.
060000*************************************
060100*> Section 9 - not on the old console report, the customer
060200*>  wants it anyway so it goes on the end.
060300*
060400     perform  ZZ010-Write-Rule.
060500     move     "INVESTMENT PROJECTIONS" to FD-Title-Text.
060600     perform  ZZ020-Write-Centered.
060700*
060800     move     Inv-Monthly-Savings to FD-Amt-8.
060900     move     spaces to FD-Line.
061000     string   "Monthly Savings: $" FD-Amt-8
061100              delimited by size into FD-Line.
061200     perform  ZZ005-Write-Line.
061300*
061400     perform  AA092-Write-One-Scenario thru AA092-Exit
061500              varying Inv-Idx from 1 by 1
061600              until Inv-Idx > 3.
061700*
061800 AA090-Exit.  exit section.
061900*
062000 AA092-Write-One-Scenario    section.
062100*************************************
062200*
062300     move     spaces to FD-Line.
062400     string   Inv-Rate (Inv-Idx) "% rate -"
062500              delimited by size into FD-Line.
062600     perform  ZZ005-Write-Line.
062700*
062800     move     Inv-FV-1YR (Inv-Idx) to FD-Amt-10.
062900     move     spaces to FD-Line.
063000     string   "  1 year: $" FD-Amt-10
063100              delimited by size into FD-Line.
063200     perform  ZZ005-Write-Line.
063300*
063400     move     Inv-FV-2YR (Inv-Idx) to FD-Amt-10.
063500     move     spaces to FD-Line.
063600     string   "  2 years: $" FD-Amt-10
063700              delimited by size into FD-Line.
063800     perform  ZZ005-Write-Line.
063900*
064000     move     Inv-FV-5YR (Inv-Idx) to FD-Amt-10.
064100     move     spaces to FD-Line.
064200     string   "  5 years: $" FD-Amt-10
064300              delimited by size into FD-Line.
064400     perform  ZZ005-Write-Line.
064500*
064600 AA092-Exit.  exit section.
064700*
064800 ZZ005-Write-Line            section.
064900*************************************
065000*
065100     write    FA-Out-Record from FD-Line.
065200*
065300 ZZ005-Exit.  exit section.
065400*
065500 ZZ010-Write-Rule            section.
065600*************************************
065700*
065800     write    FA-Out-Record from FD-Rule-Line.
065900*
066000 ZZ010-Exit.  exit section.
066100*
066200 ZZ020-Write-Centered        section.
066300*************************************
066400*> Centers FD-Title-Text (already set by the caller) on an
066500*>  80-column line and writes it. Leading blanks computed
066600*>  from the trimmed text length, no FUNCTION used.
066700*
066800     perform  ZZ022-Back-Up-One thru ZZ022-Exit
066900              varying FD-I from 40 by -1
067000              until FD-I < 1
067100                 or FD-Title-Text (FD-I:1) not = space.
067200*
067300     compute  FD-I = ( 80 - FD-I ) / 2.
067400     move     spaces to FD-Line.
067500     move     FD-Title-Text to FD-Line (FD-I + 1:40).
067600     perform  ZZ005-Write-Line.
067700*
067800 ZZ020-Exit.  exit section.
067900*
068000 ZZ022-Back-Up-One           section.
068100*************************************
068200*> Body empty on purpose - the VARYING/UNTIL above does all the
068300*>  work of finding the last non-blank character.
068400*
068500     continue.
068600*
068700 ZZ022-Exit.  exit section.
068800*
068900 ZZ030-Title-Case-40         section.
069000*************************************
069100*> Upper-cases the first letter of every word in FD-TC-Text,
069200*>  lower-cases the rest - manual char-by-char pass, no
069300*>  intrinsic FUNCTION used.
069400*
069500     inspect  FD-TC-Text converting
069600              "abcdefghijklmnopqrstuvwxyz" to
069700              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
069800     move     "Y" to FD-TC-Prev-Space.
069900     perform  ZZ032-Case-One-Char thru ZZ032-Exit
070000              varying FD-I from 1 by 1
070100              until FD-I > 40.
070200*
070300 ZZ030-Exit.  exit section.
070400*
070500 ZZ032-Case-One-Char         section.
070600*************************************
070700*> FD-TC-Text is already all-upper from ZZ030's INSPECT - this
070800*>  paragraph lower-cases every letter that is not the first
070900*>  of a word, one char at a time, no FUNCTION used.
071000*
071100     if       FD-TC-Text (FD-I:1) = space
071200              move "Y" to FD-TC-Prev-Space
071300     else
071400              if     FD-TC-Prev-Space not = "Y"
071500                     inspect FD-TC-Text (FD-I:1) converting
071600                     "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to
071700                     "abcdefghijklmnopqrstuvwxyz"
071800              end-if
071900              move "N" to FD-TC-Prev-Space.
072000*
072100 ZZ032-Exit.  exit section.
072200*
072300 ZZ040-Edit-Signed-10        section.
072400*************************************
072500*> Splits FD-Sign-Value into a hand-built minus sign plus the
072600*>  unsigned FD-Amt-10 edit - for lines where the amount can
072700*>  legitimately go negative (net balance, total spent).
072800*
072900     if       FD-Sign-Value < 0
073000              move "-" to FD-Sign-Char
073100     else
073200              move space to FD-Sign-Char.
073300     move     FD-Sign-Abs to FD-Amt-10.
073400*
073500 ZZ040-Exit.  exit section.
073600*
073700 ZZ042-Edit-Signed-8         section.
073800*************************************
073900*> Same as ZZ040-Edit-Signed-10 above but onto the 8-byte
074000*>  field used on the recurring-payments total line.
074100*
074200     if       FD-Sign-Value < 0
074300              move "-" to FD-Sign-Char
074400     else
074500              move space to FD-Sign-Char.
074600     move     FD-Sign-Abs to FD-Amt-8.
074700*
074800 ZZ042-Exit.  exit section.
074900*
