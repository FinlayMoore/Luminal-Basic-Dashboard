000100*******************************************
000200*                                          *
000300*  Record Definition For The Recurring     *
000400*      Payment Table                       *
000500*     Built by fa000 AA050, grouped on     *
000600*       trimmed lower-case description     *
000700*******************************************
000800*  Entry size 69 bytes, occurs 500.
000900*
001000* 19/11/25 rjh - Created.
001100* 26/11/25 rjh - Rec-Avg-Amount made
001200*                 comp-3 signed, was
001300*                 unsigned - average can
001400*                 go negative (net
001500*                 expense groups).
001600* 09/12/25 rjh - Rec-Count made comp.
001700*                 Added FA-Recur-Running-
001800*                 Table (running total per
001900*                 group, parallel table) and
002000*                 the save-entry swap area -
002100*                 AA050 needed somewhere to
002200*                 accumulate into before the
002300*                 average gets struck.
002400*
002500 01  FA-Recur-Control.
002600     03  FR-Table-Count        pic 9(4)  comp.
002700     03  FR-Total-Avg-Amt      pic s9(7)v99  comp-3.
002800*>                  Sum of every group's average, signed -
002900*>                  printed as "Total Recurring" on the report.
003000     03  filler                pic x(6).
003100*
003200 01  FA-Recur-Table.
003300     03  FA-Recur-Entry        occurs 500 times
003400                                indexed by FR-Idx.
003500         05  Rec-Description      pic x(40).
003600*>                  Trimmed, lower-cased description - the
003700*>                  group key.
003800         05  Rec-Count             pic 9(4)  comp.
003900         05  Rec-Avg-Amount        pic s9(7)v99  comp-3.
004000         05  Rec-Category          pic x(20).
004100*>                  Category of the group's first occurrence.
004200         05  filler                pic x(2).
004300*
004400 01  FA-Recur-Save-Entry          pic x(69).
004500*>                  Swap area for the AA050 bubble sort.
004600*
004700 01  FA-Recur-Running-Table.
004800     03  Rec-Running-Total     occurs 500 times
004900                                pic s9(9)v9999  comp-3.
005000*>                  Running signed total per group, before the
005100*>                  average gets struck - same subscript as
005200*>                  FA-Recur-Entry above.
005300*
