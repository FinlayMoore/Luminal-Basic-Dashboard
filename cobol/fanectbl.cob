000100*******************************************
000200*                                          *
000300*  Record Definition For The Category      *
000400*      Necessity-Score Table               *
000500*     Loaded once by fanecs ZZ010 on its   *
000600*       first call each run, then          *
000700*       searched on every later call.      *
000800*******************************************
000900*  23 fixed entries, 23 bytes each.
001000*   Unmatched category defaults to 0.50 -
001100*   see fanecs AA010.
001200*
001300* 21/11/25 rjh - Created.
001400* 04/12/25 rjh - Table now loaded once per
001500*                 run (FN-Table-Loaded
001600*                 switch) instead of every
001700*                 call - was costing a
001800*                 noticeable chunk of the
001900*                 AA070 loop on the bigger
002000*                 test extracts.
002100*
002200 01  FA-Necessity-Table.
002300     03  FN-Table-Loaded       pic x  value "N".
002400     03  FN-Table-Loaded-9 redefines FN-Table-Loaded
002500                                pic 9.
002600*>                  Quick numeric test form of the switch -
002700*>                  used by fanecs ZZ010 trace line only.
002800     03  FA-Nec-Entry          occurs 23 times
002900                                indexed by Nec-Idx.
003000         05  Nec-Category         pic x(20).
003100         05  Nec-Score             pic 9v99.
003200     03  filler                pic x(6).
003300*
