000100*******************************************
000200*                                          *
000300*  Record Definition For The Financial     *
000400*      Summary And Income-Prediction       *
000500*      Accumulators                        *
000600*     Built by fa000 AA045/AA060.          *
000700*******************************************
000800*  Summary record 28 bytes, Income record
000900*   16 bytes - small fixed accumulator
001000*   blocks, one per run, no occurs.
001100*
001200* 20/11/25 rjh - Created.
001300* 29/11/25 rjh - Sum-Total-Spent and
001400*                 Sum-Net-Balance made
001500*                 signed - spend/ balance
001600*                 can obviously go either
001700*                 way.
001800*
001900 01  FA-Summary-Record.
002000     03  Sum-Total-Income      pic 9(9)v99    comp-3.
002100     03  Sum-Total-Spent       pic s9(9)v99   comp-3.
002200     03  Sum-Net-Balance       pic s9(9)v99   comp-3.
002300     03  Sum-Trans-Count       pic 9(6)  comp.
002400     03  filler                pic x(8).
002500*
002600 01  FA-Income-Record.
002700     03  Inc-Predicted-Monthly  pic 9(7)v99   comp-3.
002800     03  Inc-Trans-Count        pic 9(6)  comp.
002900     03  filler                 pic x(8).
003000*
