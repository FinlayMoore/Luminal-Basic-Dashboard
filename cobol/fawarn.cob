000100*******************************************
000200*                                          *
000300*  Record Definition For The Data-Quality  *
000400*      Warnings Table                      *
000500*     Filled by fa000 AA020/AA035/AA040,   *
000600*       printed by fadash section one,    *
000700*       DATA QUALITY ALERTS.               *
000800*******************************************
000900*  Occurs 15 - one future-date warning,
001000*   one sign-correction line per row
001100*   corrected, one outlier line, one
001200*   duplicate line is the worst case
001300*   seen so far; 15 leaves headroom.
001400*
001500* 22/11/25 rjh - Created.
001600* 06/12/25 rjh - Widened Wrn-Text from 72
001700*                 to 76 - the duplicate
001800*                 count message with a
001900*                 6 digit count ran over.
002000* 08/12/25 rjh - Wrn-Count made comp.
002100*
002200 01  FA-Warning-Table.
002300     03  Wrn-Count             pic 99   comp.
002400     03  FA-Warning-Entry      occurs 15 times
002500                                indexed by Wrn-Idx.
002600         05  Wrn-Text             pic x(76).
002700     03  filler                pic x(2).
002800*
