000100*******************************************
000200*                                          *
000300*  Record Definition For The Top           *
000400*      Questionable-Transaction Table      *
000500*     Filtered from FA-Rating-Table by     *
000600*       AA090 - necessity below 0.70,      *
000700*       sorted waste-potential descending, *
000800*       top 8 kept.                        *
000900*******************************************
001000*  Entry size 72 bytes, occurs 8 - a
001100*   fixed small table, matches the report
001200*   which only ever shows 8 rows.
001300*
001400* 20/11/25 rjh - Created.
001500* 07/12/25 rjh - FQ-Table-Count made comp,
001600*                 added the save-entry swap
001700*                 area for the AA090 sort.
001800*
001900 01  FA-Quest-Control.
002000     03  FQ-Table-Count        pic 9    comp.
002100     03  filler                pic x(9).
002200*
002300 01  FA-Quest-Table.
002400     03  FA-Quest-Entry        occurs 8 times
002500                                indexed by FQ-Idx.
002600         05  Que-Date             pic x(10).
002700         05  Que-Description      pic x(40).
002800         05  Que-Amount            pic s9(7)v99  comp-3.
002900         05  Que-Necessity         pic 9v99.
003000         05  Que-Worth-Rating      pic 9(7)v99   comp-3.
003100         05  Que-Waste-Potential   pic 9(7)v99   comp-3.
003200         05  Que-Assessment        pic x.
003300         05  filler                pic x(3).
003400*
003500 01  FA-Quest-Save-Entry          pic x(72).
003600*>                  Swap area for the AA090 bubble sort.
003700*
