000100*******************************************
000200*                                          *
000300*  Record Definition For The Investment    *
000400*      Projection Table                    *
000500*     Future value of an ordinary annuity  *
000600*       of the monthly savings found by    *
000700*       AA080, at 3 rates over 3 terms.    *
000800*     Built by fa000 AA100.                *
000900*******************************************
001000*  Record 46 bytes - one per run, 3
001100*   scenario rows fixed (5/7/10 pct).
001200*
001300* 21/11/25 rjh - Created.
001400* 05/12/25 rjh - FV fields widened to
001500*                 9(9)v99 - a 10pct/5yr
001600*                 run on a big savings
001700*                 figure overflowed the
001800*                 original 9(7)v99.
001900*
002000 01  FA-Invest-Record.
002100     03  Inv-Monthly-Savings    pic 9(7)v99  comp-3.
002200     03  Inv-Scenario           occurs 3 times
002300                                 indexed by Inv-Idx.
002400         05  Inv-Rate              pic 99.
002500*>                  Annual rate percent - 5, 7 or 10.
002600         05  Inv-FV-1YR            pic 9(9)v99  comp-3.
002700         05  Inv-FV-2YR            pic 9(9)v99  comp-3.
002800         05  Inv-FV-5YR            pic 9(9)v99  comp-3.
002900     03  filler                    pic x(6).
003000*
