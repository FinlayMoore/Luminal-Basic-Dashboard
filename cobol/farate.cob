000100*******************************************
000200*                                          *
000300*  Record Definition For The Transaction   *
000400*      Worth-Rating Table                  *
000500*     One entry per retained transaction,  *
000600*       built by fa000 AA070 in input      *
000700*       order - not sorted.                *
000800*******************************************
000900*  Entry size 72 bytes, occurs 2000.
001000*
001100* 19/11/25 rjh - Created.
001200* 27/11/25 rjh - Rtg-Assessment widened the
001300*                 comment only - still x(1),
001400*                 codes are E/I/D/C, see
001500*                 AA075.
001600* 16/12/25 rjh - Corrected this header - the
001700*                 entry was always 72 bytes,
001800*                 not 76, the comment was
001900*                 never updated after the
002000*                 filler was trimmed.
002100*
002200 01  FA-Rating-Control.
002300     03  FR2-Table-Count       pic 9(6)  comp.
002400     03  filler                pic x(10).
002500*
002600 01  FA-Rating-Table.
002700     03  FA-Rating-Entry       occurs 2000 times
002800                                indexed by RT-Idx.
002900         05  Rtg-Date             pic x(10).
003000         05  Rtg-Description      pic x(40).
003100         05  Rtg-Amount            pic s9(7)v99  comp-3.
003200         05  Rtg-Necessity         pic 9v99.
003300*>                  0.00 thru 1.00, see fanectbl/fanecs.
003400         05  Rtg-Worth-Rating      pic 9(7)v99   comp-3.
003500         05  Rtg-Waste-Potential   pic 9(7)v99   comp-3.
003600         05  Rtg-Assessment        pic x.
003700*>                  E Essential / I Important /
003800*>                  D Discretionary / C Could-cut.
003900         05  filler                pic x(3).
004000*
