000100*******************************************
000200*                                          *
000300*  Record Definition For Raw Transaction  *
000400*           Import File                    *
000500*     One line per bank transaction        *
000600*******************************************
000700*  File size 80 bytes.
000800*
000900* Fixed-column extract agreed with the
001000*  customer in place of their original
001100*  csv banking export - same four fields,
001200*  same widths, no header line to skip.
001300*
001400* THESE FIELD DEFINITIONS MAY NEED CHANGING
001500*  if the bank changes its export layout.
001600*
001700* 18/11/25 rjh - Created.
001800* 21/11/25 rjh - Amount widened to 9(7)v99
001900*                 after a salary bonus blew
002000*                 the old 9(5)v99 picture.
002100* 03/12/25 rjh - Dropped the csv/unstring
002200*                 plan - fixed columns agreed
002300*                 with the customer instead,
002400*                 one less moving part.
002500*
002600 01  FA-Transaction-Record.
002700     03  Txn-Date              pic x(10).
002800*>                  ccyy-mm-dd, may be blank/invalid.
002900     03  Txn-Description       pic x(40).
003000*>                  Payee text, "Unknown" if blank.
003100     03  Txn-Category           pic x(20).
003200*>                  Category text, "Other" if blank.
003300     03  Txn-Amount             pic s9(7)v99.
003400*>                  + in, - out. Zero if non-numeric.
003500     03  filler                 pic x(7).
003600*
