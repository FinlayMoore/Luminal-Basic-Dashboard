000100********************************************
000200*                                          *
000300* Common Environment Division Block        *
000400*   For The FA (Finance Analysis) Module   *
000500********************************************
000600* Gives every FA program the same printer
000700*  channel, class test and UPSI switch as
000800*  used across the rest of the suite.
000900*
001000* 18/11/25 rjh - Created for FA module kick off.
001100* 02/12/25 rjh - Added FA-Numeric-Class for Amount
001200*                edit checks in fa000.
001300*
001400 SPECIAL-NAMES.
001500     C01 IS TOP-OF-FORM
001600     CLASS FA-ALPHA-CLASS    IS "A" THRU "Z" "a" THRU "z"
001700     CLASS FA-NUMERIC-CLASS  IS "0" THRU "9"
001800     UPSI-0 ON STATUS  IS FA-SW-TEST-MODE-ON
001900            OFF STATUS IS FA-SW-TEST-MODE-OFF.
002000*
