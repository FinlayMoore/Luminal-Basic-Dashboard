000100*******************************************
000200*                                          *
000300*  Working Storage For The Cleansed        *
000400*      Transaction Table                   *
000500*  Built by fa000 AA020/AA030 from the     *
000600*    raw import, held in memory for the    *
000700*    rest of the run (no transaction       *
000800*    work file is kept between steps).     *
000900*******************************************
001000* Table entry 88 bytes, max 2000 entries
001100*  = approx 176K - fine for WS on any box
001200*  this runs on. Revisit occurs if a
001300*  customer ever sends more than 2000
001400*  lines in one extract.
001500*
001600* 18/11/25 rjh - Created.
001700* 25/11/25 rjh - Added WT-Date-Numeric so
001800*                 AA030 does not re-parse
001900*                 the date for every sort/
002000*                 compare done later on.
002100* 01/12/25 rjh - WT-Amount changed to
002200*                 comp-3, was display -
002300*                 matches the rest of the
002400*                 suite's money fields.
002500* 09/12/25 rjh - WT-Date-Numeric changed
002600*                 back to display - comp
002700*                 storage does not line up
002800*                 byte for byte with the
002900*                 display redefine below,
003000*                 found on the bench not
003100*                 in the field, thankfully.
003200*
003300 01  FA-Work-Trans-Control.
003400     03  WT-Table-Count        pic 9(6)  comp.
003500     03  WT-Future-Dropped     pic 9(4)  comp.
003600*>                  Count of future-dated rows dropped by AA020.
003700     03  filler                pic x(8).
003800*
003900 01  FA-Work-Trans-Table.
004000     03  FA-Work-Trans-Entry   occurs 2000 times
004100                                indexed by WT-Idx
004200                                          WT-Idx2.
004300         05  WT-Date              pic x(10).
004400*>                  ccyy-mm-dd as cleansed, or original text
004500*>                  unchanged if it could not be parsed.
004600         05  WT-Date-Numeric      pic 9(8).
004700*>                  ccyymmdd, zero if unparseable or future-
004800*>                  dropped rows do not reach this far.
004900         05  WT-Date-Redef redefines WT-Date-Numeric.
005000             07  WT-Date-CCYY     pic 9(4).
005100             07  WT-Date-MM       pic 99.
005200             07  WT-Date-DD       pic 99.
005300         05  WT-Description       pic x(40).
005400         05  WT-Category           pic x(20).
005500         05  WT-Amount             pic s9(7)v99  comp-3.
005600         05  WT-Is-Income          pic x.
005700         05  WT-Is-Duplicate       pic x.
005800*>                  Y/N - flag-only, set by AA040.
005900         05  filler                pic x(3).
006000*
