000100****************************************************************
000200*                                                               *
000300*            Personal Spending Analysis  -  Main Run            *
000400*         Cleans a transaction extract, rates, finds cuts,      *
000500*          projects savings and prints the FA Dashboard.        *
000600*                                                               *
000700****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100 PROGRAM-ID.             FA000.
001200 AUTHOR.                 R J HOLLIS.
001300 INSTALLATION.           APPLEWOOD COMPUTERS ACCOUNTING SYSTEM.
001400 DATE-WRITTEN.           18/11/91.
001500 DATE-COMPILED.
001600 SECURITY.               COPYRIGHT (C) 1991-2026 AND LATER,
001700     VINCENT BRYAN COEN. DISTRIBUTED UNDER THE GNU GENERAL
001800     PUBLIC LICENSE. SEE THE FILE COPYING FOR DETAILS.
001900*
002000*    REMARKS.           Reads a bank-statement extract (FA-IN),
002100*                        cleans and rates every transaction,
002200*                        finds recurring payments and candidate
002300*                        cuts, projects what those cuts would
002400*                        grow into if invested, and calls
002500*                        FADASH to print the lot on FA-OUT.
002600*
002700*                        Run once per extract - no restart
002800*                        logic, no carried-forward balances.
002900*                        See FA-SUMMARY in fasumm.cob for the
003000*                        one thing that might matter next run.
003100*
003200*    VERSION.           See FA-Prog-Name in WS.
003300*
003400*    CALLED MODULES.    FANECS.  Necessity score lookup.
003500*                        FADASH.  Dashboard report writer.
003600*
003700*    FUNCTIONS USED.    None - see period note in fanecs.cbl.
003800*
003900*    FILES USED.        FA-IN.   Transaction extract, line seq.
004000*                        FA-OUT.  Dashboard report, line seq.
004100*
004200*    ERROR MESSAGES USED.
004300*                        FA901  FA-IN will not open.
004400*                        FA902  FA-OUT will not open.
004500*
004600* CHANGES:
004700* 18/11/1991 rjh - 1.0.00 Created - skeleton only, open/close
004800*                         and the read loop, no business rules
004900*                         yet. Working from the py000 start-of-
005000*                         day shape.
005100* 20/11/1991 rjh -    .01 AA020 cleansing pass added - date,
005200*                         amount, category & description
005300*                         defaulting; income flag.
005400* 21/11/1991 rjh -    .02 AA030 outlier & AA040 duplicate flags
005500*                         added, both over the retained table.
005600* 22/11/1991 rjh -    .03 AA050 recurring-payment detection,
005700*                         bubble sort by abs average descending.
005800* 25/11/1991 rjh -    .04 AA060 income prediction by calendar
005900*                         month. AA045 summary accumulators.
006000* 28/11/1991 rjh -    .05 AA070/AA075 worth rating & assessment
006100*                         banding, via CALL "fanecs".
006200* 02/12/1991 rjh -    .06 AA080 category cuts, protected-
006300*                         category exclusion, AA085 reason text.
006400* 05/12/1991 rjh -    .07 AA090 questionable ranking (top 8).
006500* 08/12/1991 rjh -    .08 AA100 investment projection, FV of an
006600*                         ordinary annuity, 3 rates x 3 terms.
006700* 11/12/1991 rjh -    .09 AA110 hooked up CALL "fadash" to print
006800*                         the finished tables. First end-to-end
006900*                         run against the Nov extract - clean.
007000* 14/12/1991 rjh -    .10 Sign-correction rule tightened - was
007100*                         flipping refund rows, customer wants
007200*                         "refund" described expense rows left
007300*                         alone.
007400* 16/12/1991 rjh -    .11 FD now COPYs faitran.cob direct - the
007500*                         hand-typed copy of that layout in here
007600*                         had started to drift from the real one
007700*                         during the build, caught on a bench
007800*                         test, not worth risking again.
007900* 18/12/1991 rjh -    .12 Every inline PERFORM ... END-PERFORM
008000*                         pulled out to the house THRU-EXIT
008100*                         style - should have been written that
008200*                         way from 1.0.00, tidied up while the
008300*                         logic was fresh in mind rather than
008400*                         leave it to the next poor soul.
008500* 20/12/1991 rjh -    .13 CALL "FANECS" now passes the one
008600*                         linkage group FA-Nec-Link-Local, not
008700*                         two loose operands - matches FANECS'
008800*                         own USING clause, see fanecs.cbl.
008900* 19960115   rjh -    .14 Y2K note: Txn-Date held as ccyy-mm-dd
009000*                         throughout, no 2-digit year anywhere
009100*                         in this module. Logged per the
009200*                         project-wide Y2K sweep, no code change.
009300* 19970822   rjh -    .15 AA110 no longer passes FA-Out-File on
009400*                         the CALL - a file cannot be a USING
009500*                         operand, FADASH owns FA-OUT itself.
009600*                         Compiled clean under this shop's old
009700*                         compiler but would have been rejected
009800*                         elsewhere - caught on review.
009900*
010000**************************************************************
010100* 16/04/24 rjh - Copyright wording moved up into SECURITY
010200*  above, one notice per program rather than a repeated block -
010300*  covers this FA module same terms as the rest of the
010400*  Applewood Computers Accounting System.
010500**************************************************************
010600*
010700 ENVIRONMENT             DIVISION.
010800*================================
010900*
011000 COPY "faenv.cob".
011100 INPUT-OUTPUT            SECTION.
011200*-------------------------------
011300 FILE-CONTROL.
011400     select   FA-Transaction-File
011500                              assign      FA-IN
011600                              organization line sequential
011700                              status      FA-Trans-Status.
011800*
011900*>                  FA-OUT itself is owned by FADASH, not by
012000*>                   this program - see fadash.cbl FILE-CONTROL.
012100*>                   A file-name cannot be passed on a CALL
012200*>                   USING, only data, so the called module
012300*>                   opens, writes and closes its own FD.
012400*
012500 DATA                    DIVISION.
012600*================================
012700*
012800 FILE SECTION.
012900*
013000 FD  FA-Transaction-File.
013100*>                  Raw extract line - cleansed into the
013200*>                   FA-Work-Trans-Table below before use.
013300 COPY "faitran.cob".
013400*
013500 WORKING-STORAGE SECTION.
013600*-----------------------
013700*
013800 77  FA-Prog-Name              pic x(17) value "FA000   (1.0.15)".
013900*
014000 01  FA-File-Status.
014100     03  FA-Trans-Status       pic xx  value zero.
014200     03  filler                pic x(6).
014300*
014400 01  FA-Switches.
014500     03  FA-In-EOF-Sw          pic x   value "N".
014600     03  FA-Sw-Table.
014700         05  FA-In-EOF-9  redefines FA-In-EOF-Sw
014800                               pic 9.
014900     03  FA-Swap-Sw            pic x   value "N".
015000     03  filler                pic x(6).
015100*
015200 01  FA-Counters.
015300     03  FA-Read-Count         pic 9(6)  comp.
015400     03  FA-Outlier-Count      pic 9(6)  comp.
015500     03  FA-Dup-Count          pic 9(6)  comp.
015600     03  FA-Sub-1              pic 9(6)  comp.
015700     03  FA-Sub-2              pic 9(6)  comp.
015800     03  FA-Msg-Number         pic 9(6)  comp.
015900     03  filler                pic x(4).
016000*
016100 01  FA-Msg-Edit                pic Z(5)9.
016200*>                  Numeric-edited form of FA-Msg-Number, used
016300*>                   to build the warning lines without any
016400*>                   intrinsic FUNCTION.
016500*
016600 COPY "fawtran.cob".
016700*
016800 COPY "farecur.cob".
016900*
017000 COPY "farate.cob".
017100*
017200 COPY "facuts.cob".
017300*
017400 COPY "faquest.cob".
017500*
017600 COPY "fasumm.cob".
017700*
017800 COPY "fainvp.cob".
017900*
018000 COPY "fawarn.cob".
018100*
018200 01  FA-Today.
018300     03  FA-Today-CCYY         pic 9(4).
018400     03  FA-Today-MM           pic 9(2).
018500     03  FA-Today-DD           pic 9(2).
018600*
018700 01  FA-Today-R  redefines FA-Today.
018800     03  FA-Today-Digits       pic 9(8).
018900*
019000 01  WK-Date-Check.
019100     03  WK-Date-CCYY          pic 9(4).
019200     03  WK-Date-Dash1         pic x.
019300     03  WK-Date-MM            pic 99.
019400     03  WK-Date-Dash2         pic x.
019500     03  WK-Date-DD            pic 99.
019600*
019700 01  WK-Date-Check-R  redefines WK-Date-Check.
019800     03  WK-Date-Check-Text    pic x(10).
019900*
020000 01  WK-New-Row.
020100     03  WK-New-Date           pic x(10).
020200     03  WK-New-Description    pic x(40).
020300     03  WK-New-Category       pic x(20).
020400     03  WK-New-Amount         pic s9(7)v99  comp-3.
020500     03  WK-New-Is-Income      pic x.
020600     03  filler                pic x(5).
020700*
020800 01  FA-Work-Fields.
020900     03  WK-Lc-Description     pic x(40).
021000     03  WK-Lc-Category         pic x(20).
021100     03  WK-Amount-Abs          pic 9(7)v99  comp-3.
021200     03  WK-Amt-1                pic s9(7)v99  comp-3.
021300     03  WK-Amt-2                pic s9(7)v99  comp-3.
021400     03  WK-Necessity            pic 9v99.
021500     03  WK-Rate-Avg             pic s9(7)v999999  comp-3.
021600     03  WK-Income-Sum           pic 9(9)v99  comp-3.
021700     03  WK-Month-Key            pic 9(6) comp.
021800     03  WK-I                    pic 9(3) comp.
021900     03  WK-N                    pic 9(4) comp.
022000     03  WK-Rate-M               pic v9(6)  comp-3.
022100     03  WK-Rate-Pow             pic 9(3)v9(6)  comp-3.
022200     03  WK-Found-Sw             pic x value "N".
022300     03  WK-Date-Valid-Sw        pic x value "N".
022400     03  filler                  pic x(4).
022500*
022600 01  FA-Month-Table.
022700     03  FM-Table-Count        pic 9(4) comp.
022800     03  FA-Month-Entry        occurs 60 indexed by FM-Idx.
022900         05  FM-Month-Key          pic 9(6) comp.
023000         05  FM-Month-Total        pic s9(9)v99  comp-3.
023100     03  filler                pic x(4).
023200*
023300 01  FA-Outlier-Work.
023400     03  FO-Table-Count        pic 9(4) comp.
023500     03  FO-Idx                pic 9(4) comp.
023600     03  FO-Q1-Pos              pic 9(4)v9999  comp-3.
023700     03  FO-Q3-Pos              pic 9(4)v9999  comp-3.
023800     03  FO-Q1-Value            pic s9(7)v9999  comp-3.
023900     03  FO-Q3-Value            pic s9(7)v9999  comp-3.
024000     03  FO-IQR                 pic s9(7)v9999  comp-3.
024100     03  FO-Lower-Bound         pic s9(7)v9999  comp-3.
024200     03  filler                 pic x(4).
024300*
024400 01  FA-Outlier-Table.
024500     03  FO-Sorted-Amt         occurs 2000 times
024600                                pic s9(7)v99  comp-3.
024700     03  filler                pic x(4).
024800*
024900 01  FA-Nec-Link-Local.
025000     03  LN-In-Category        pic x(20).
025100     03  LN-Out-Score          pic 9v99.
025200     03  filler                pic x(4).
025300*
025400 01  FA-Cuts-Total-Amt         pic 9(9)v99  comp-3  value zero.
025500*
025600 PROCEDURE DIVISION.
025700*===================
025800*
025900 AA000-Main                 section.
026000************************************
026100*
026200     display  FA-Prog-Name " starting".
026300     perform  AA010-Open-Files.
026400     accept   FA-Today-Digits from date YYYYMMDD.
026500     perform  AA020-Read-One-Record thru AA020-Exit
026600              until FA-In-EOF-Sw = "Y".
026700     perform  AA022-Report-Future-Dropped.
026800     perform  AA030-Flag-Outliers.
026900     perform  AA040-Flag-Duplicates.
027000     perform  AA045-Build-Summary.
027100     perform  AA050-Detect-Recurring.
027200     perform  AA060-Predict-Income.
027300     perform  AA070-Rate-Transactions.
027400     perform  AA080-Build-Cuts.
027500     perform  AA090-Rank-Questionable.
027600     perform  AA100-Project-Investment.
027700     perform  AA110-Print-Dashboard.
027800     perform  AA900-Close-Files.
027900     display  FA-Prog-Name " ended, " FA-Read-Count " read.".
028000     goback.
028100*
028200 AA000-Exit.  exit section.
028300*
028400 AA010-Open-Files            section.
028500*************************************
028600*
028700     open     input FA-Transaction-File.
028800     if       FA-Trans-Status not = "00"
028900              display "FA901 FA-IN will not open, status "
029000                       FA-Trans-Status
029100              goback.
029200*
029300 AA010-Exit.  exit section.
029400*
029500 AA020-Read-One-Record       section.
029600*************************************
029700*> 20/11/91 rjh - cleansing pass, first stage of the run. Builds
029800*>  the candidate row in WK-New-Row first and only adds it to
029900*>  the work table once the date has been checked - keeps a
030000*>  future-dated row out of the table altogether, not in and
030100*>  then backed out again.
030200*
030300     read     FA-Transaction-File
030400              at end
030500                  move   "Y" to FA-In-EOF-Sw
030600                  go to  AA020-Exit.
030700*
030800     add      1 to FA-Read-Count.
030900*
031000     move     Txn-Date to WK-New-Date.
031100     perform  ZZ060-Validate-Date.
031200     if       WK-Date-Valid-Sw = "F"
031300              add      1 to WT-Future-Dropped
031400              go to    AA020-Exit.
031500*
031600     if       Txn-Amount numeric
031700              move   Txn-Amount to WK-New-Amount
031800     else
031900              move   zero to WK-New-Amount.
032000*
032100     if       Txn-Category = spaces
032200              move   "Other" to WK-New-Category
032300     else
032400              move   Txn-Category to WK-New-Category.
032500*
032600     if       Txn-Description = spaces
032700              move   "Unknown" to WK-New-Description
032800     else
032900              move   Txn-Description to WK-New-Description.
033000*
033100     perform  ZZ065-Strip-Non-Ascii.
033200*
033300     move     WK-New-Category to WK-Lc-Category.
033400     inspect  WK-Lc-Category converting
033500              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to
033600              "abcdefghijklmnopqrstuvwxyz".
033700     perform  ZZ068-Test-Income-Keyword.
033800*
033900     if       WK-Found-Sw = "Y"
034000              move   "Y" to WK-New-Is-Income
034100              if     WK-New-Amount < zero
034200                     compute WK-New-Amount = WK-New-Amount * -1
034300                     move  WT-Table-Count to FA-Msg-Number
034400                     move  FA-Msg-Number to FA-Msg-Edit
034500                     string "Corrected income sign at row "
034600                            FA-Msg-Edit
034700                            delimited by size into
034800                            FA-Warning-Entry (Wrn-Count + 1)
034900                     add   1 to Wrn-Count
035000              end-if
035100     else
035200              move   "N" to WK-New-Is-Income
035300              move   WK-New-Description to WK-Lc-Description
035400              inspect WK-Lc-Description converting
035500                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to
035600                      "abcdefghijklmnopqrstuvwxyz"
035700              perform ZZ070-Test-Refund-Keyword
035800              if     WK-New-Amount > zero
035900                     and WK-Found-Sw not = "Y"
036000                     compute WK-New-Amount = WK-New-Amount * -1
036100              end-if
036200     end-if.
036300*
036400     add      1 to WT-Table-Count.
036500     move     WK-New-Date        to WT-Date (WT-Table-Count).
036600     move     WK-New-Description
036700                  to WT-Description (WT-Table-Count).
036800     move     WK-New-Category    to WT-Category (WT-Table-Count).
036900     move     WK-New-Amount      to WT-Amount (WT-Table-Count).
037000     move     WK-New-Is-Income   to WT-Is-Income (WT-Table-Count).
037100     move     "N" to WT-Is-Duplicate (WT-Table-Count).
037200     if       WK-Date-Valid-Sw = "Y"
037300              move   WK-Date-CCYY to WT-Date-CCYY (WT-Table-Count)
037400              move   WK-Date-MM   to WT-Date-MM   (WT-Table-Count)
037500              move   WK-Date-DD   to WT-Date-DD   (WT-Table-Count)
037600     else
037700              move   zero to WT-Date-Numeric (WT-Table-Count).
037800*
037900 AA020-Exit.  exit section.
038000*
038100 AA022-Report-Future-Dropped section.
038200*************************************
038300*
038400     if       WT-Future-Dropped > zero
038500              move   WT-Future-Dropped to FA-Msg-Number
038600              move   FA-Msg-Number to FA-Msg-Edit
038700              string "Removed " FA-Msg-Edit
038800                     " future-dated transactions"
038900                     delimited by size into
039000                     FA-Warning-Entry (Wrn-Count + 1)
039100              add    1 to Wrn-Count.
039200*
039300 AA022-Exit.  exit section.
039400*
039500 AA030-Flag-Outliers         section.
039600*************************************
039700*> 21/11/91 rjh - quartile outlier flag, per the FA design note.
039800*> Serial bubble-sort of a local copy of the expense amounts
039900*>  into FO-Sorted-Amt, then linear-interpolated Q1/Q3.
040000*
040100     move     zero to FA-Outlier-Count.
040200     move     zero to FO-Table-Count.
040300*
040400     perform  ZZ030-Build-Outlier-List thru ZZ030-Exit
040500              varying WT-Idx from 1 by 1
040600              until WT-Idx > WT-Table-Count.
040700*
040800     if       FO-Table-Count < 4
040900              go to AA030-Exit.
041000*
041100     perform  ZZ035-Sort-Outlier-List.
041200*
041300     compute  FO-Q1-Pos rounded =
041400              ( FO-Table-Count - 1 ) * .25 + 1.
041500     compute  FO-Q3-Pos rounded =
041600              ( FO-Table-Count - 1 ) * .75 + 1.
041700     perform  ZZ038-Interpolate thru ZZ038-Exit.
041800*
041900     compute  FO-IQR = FO-Q3-Value - FO-Q1-Value.
042000     compute  FO-Lower-Bound = FO-Q1-Value - ( 1.5 * FO-IQR ).
042100*
042200     move     zero to FA-Outlier-Count.
042300     perform  ZZ032-Count-One-Outlier thru ZZ032-Exit
042400              varying FO-Idx from 1 by 1
042500              until FO-Idx > FO-Table-Count.
042600*
042700     if       FA-Outlier-Count > zero
042800              move   FA-Outlier-Count to FA-Msg-Number
042900              move   FA-Msg-Number to FA-Msg-Edit
043000              string "Found " FA-Msg-Edit
043100                     " extreme expense outliers"
043200                     delimited by size into
043300                     FA-Warning-Entry (Wrn-Count + 1)
043400              add    1 to Wrn-Count.
043500*
043600 AA030-Exit.  exit section.
043700*
043800 AA040-Flag-Duplicates       section.
043900*************************************
044000*> 21/11/91 rjh - duplicate-triple flag, house rule agreed with
044100*>  the customer. Brute-force n-squared compare - table is at
044200*>  most 2000 rows and this runs once per job, acceptable.
044300*
044400     move     zero to FA-Dup-Count.
044500     perform  AA042-Check-One-Row thru AA042-Exit
044600              varying WT-Idx from 1 by 1
044700              until WT-Idx > WT-Table-Count.
044800*
044900     if       FA-Dup-Count > zero
045000              move   FA-Dup-Count to FA-Msg-Number
045100              move   FA-Msg-Number to FA-Msg-Edit
045200              string "Found " FA-Msg-Edit
045300                     " potential duplicate transactions"
045400                     delimited by size into
045500                     FA-Warning-Entry (Wrn-Count + 1)
045600              add    1 to Wrn-Count.
045700*
045800 AA040-Exit.  exit section.
045900*
046000 AA042-Check-One-Row         section.
046100*************************************
046200*
046300     move     zero to WK-I.
046400     perform  ZZ042-Compare-Pair thru ZZ042-Exit
046500              varying WT-Idx2 from 1 by 1
046600              until WT-Idx2 > WT-Table-Count.
046700     if       WK-I > zero
046800              move   "Y" to WT-Is-Duplicate (WT-Idx)
046900              add    1 to FA-Dup-Count.
047000*
047100 AA042-Exit.  exit section.
047200*
047300 ZZ042-Compare-Pair          section.
047400*************************************
047500*
047600     if       WT-Idx not = WT-Idx2
047700              and WT-Date (WT-Idx) = WT-Date (WT-Idx2)
047800              and WT-Description (WT-Idx) =
047900                  WT-Description (WT-Idx2)
048000              and WT-Amount (WT-Idx) = WT-Amount (WT-Idx2)
048100              add 1 to WK-I.
048200*
048300 ZZ042-Exit.  exit section.
048400*
048500 AA045-Build-Summary         section.
048600*************************************
048700*> 25/11/91 rjh - financial summary, per the FA design note.
048800*
048900     move     zero to Sum-Total-Income
049000                       Sum-Total-Spent
049100                       Sum-Net-Balance.
049200     move     WT-Table-Count to Sum-Trans-Count.
049300*
049400     perform  AA046-Post-One-Amount thru AA046-Exit
049500              varying WT-Idx from 1 by 1
049600              until WT-Idx > WT-Table-Count.
049700*
049800     compute  Sum-Net-Balance =
049900              Sum-Total-Income + Sum-Total-Spent.
050000*
050100 AA045-Exit.  exit section.
050200*
050300 AA046-Post-One-Amount       section.
050400*************************************
050500*
050600     if       WT-Amount (WT-Idx) > zero
050700              add  WT-Amount (WT-Idx) to Sum-Total-Income
050800     else
050900              add  WT-Amount (WT-Idx) to Sum-Total-Spent.
051000*
051100 AA046-Exit.  exit section.
051200*
051300 AA050-Detect-Recurring      section.
051400*************************************
051500*> 22/11/91 rjh - recurring-payment detection, per the FA
051600*>  design note. Groups on the lower-cased, trimmed description.
051700*
051800     move     zero to FR-Table-Count.
051900     perform  ZZ050-Find-Or-Add-Recur thru ZZ050-Exit
052000              varying WT-Idx from 1 by 1
052100              until WT-Idx > WT-Table-Count.
052200*
052300     perform  AA052-Strip-Thin-Recur thru AA052-Exit
052400              varying FR-Idx from FR-Table-Count by -1
052500              until FR-Idx < 1.
052600*
052700     perform  ZZ055-Sort-Recurring.
052800*
052900     move     zero to FR-Total-Avg-Amt.
053000     perform  AA056-Sum-Recur-Avg thru AA056-Exit
053100              varying FR-Idx from 1 by 1
053200              until FR-Idx > FR-Table-Count.
053300*
053400 AA050-Exit.  exit section.
053500*
053600 AA052-Strip-Thin-Recur      section.
053700*************************************
053800*
053900     if       Rec-Count (FR-Idx) < 2
054000              perform ZZ052-Remove-Recur-Row.
054100*
054200 AA052-Exit.  exit section.
054300*
054400 AA056-Sum-Recur-Avg         section.
054500*************************************
054600*
054700     add      Rec-Avg-Amount (FR-Idx) to FR-Total-Avg-Amt.
054800*
054900 AA056-Exit.  exit section.
055000*
055100 AA060-Predict-Income        section.
055200*************************************
055300*> 25/11/91 rjh - income prediction by calendar month, agreed
055400*>  with the customer. Falls back to a plain average if the
055500*>  month table ends up empty (unusable dates on every income
055600*>  row).
055700*
055800     move     zero to FM-Table-Count.
055900     move     zero to Inc-Trans-Count.
056000*
056100     perform  AA061-Post-One-Income-Row thru AA061-Exit
056200              varying WT-Idx from 1 by 1
056300              until WT-Idx > WT-Table-Count.
056400*
056500     if       Inc-Trans-Count = zero
056600              move   zero to Inc-Predicted-Monthly
056700              go to  AA060-Exit.
056800*
056900     if       FM-Table-Count = zero
057000*>                  No usable dates - plain sum of the positive
057100*>                  amounts, agreed with the customer, not an
057200*>                  average - 19/12/91 rjh, was wrongly dividing
057300*>                  by Inc-Trans-Count here.
057400              move   zero to WK-Income-Sum
057500              perform AA063-Sum-Positive-Amount thru AA063-Exit
057600                      varying WT-Idx from 1 by 1
057700                      until WT-Idx > WT-Table-Count
057800              move   WK-Income-Sum to Inc-Predicted-Monthly
057900              go to  AA060-Exit.
058000*
058100     move     zero to WK-Rate-Avg.
058200     perform  AA065-Sum-Month-Total thru AA065-Exit
058300              varying FM-Idx from 1 by 1
058400              until FM-Idx > FM-Table-Count.
058500     compute  Inc-Predicted-Monthly rounded =
058600              WK-Rate-Avg / FM-Table-Count.
058700*
058800 AA060-Exit.  exit section.
058900*
059000 AA061-Post-One-Income-Row   section.
059100*************************************
059200*
059300     if       WT-Amount (WT-Idx) > zero
059400              add    1 to Inc-Trans-Count
059500              perform ZZ062-Post-Month-Total.
059600*
059700 AA061-Exit.  exit section.
059800*
059900 AA063-Sum-Positive-Amount   section.
060000*************************************
060100*
060200     if       WT-Amount (WT-Idx) > zero
060300              add  WT-Amount (WT-Idx) to WK-Income-Sum.
060400*
060500 AA063-Exit.  exit section.
060600*
060700 AA065-Sum-Month-Total       section.
060800*************************************
060900*
061000     add      FM-Month-Total (FM-Idx) to WK-Rate-Avg.
061100*
061200 AA065-Exit.  exit section.
061300*
061400 AA070-Rate-Transactions     section.
061500*************************************
061600*> 28/11/91 rjh - per-transaction worth rating, house rule,
061700*>  output in input order - one rating entry per retained
061800*>  transaction, same subscript as the work table.
061900*
062000     move     WT-Table-Count to FR2-Table-Count.
062100     perform  AA072-Rate-One-Transaction thru AA072-Exit
062200              varying WT-Idx from 1 by 1
062300              until WT-Idx > WT-Table-Count.
062400*
062500 AA070-Exit.  exit section.
062600*
062700 AA072-Rate-One-Transaction  section.
062800*************************************
062900*
063000     move     WT-Date (WT-Idx)        to Rtg-Date (WT-Idx).
063100     move     WT-Description (WT-Idx) to Rtg-Description (WT-Idx).
063200     move     WT-Amount (WT-Idx)      to Rtg-Amount (WT-Idx).
063300     move     WT-Category (WT-Idx)    to LN-In-Category.
063400     call     "FANECS" using FA-Nec-Link-Local.
063500     move     LN-Out-Score to Rtg-Necessity (WT-Idx).
063600*>                  WK-Amount-Abs is unsigned - a plain move
063700*>                  of a signed field into it keeps the
063800*>                  magnitude and drops the sign, no compute
063900*>                  needed.
064000     move     WT-Amount (WT-Idx) to WK-Amount-Abs.
064100     compute  Rtg-Worth-Rating (WT-Idx) rounded =
064200              WK-Amount-Abs * LN-Out-Score.
064300     compute  Rtg-Waste-Potential (WT-Idx) rounded =
064400              WK-Amount-Abs * ( 1 - LN-Out-Score ).
064500     perform  AA075-Assess-Transaction.
064600*
064700 AA072-Exit.  exit section.
064800*
064900 AA075-Assess-Transaction    section.
065000*************************************
065100*> 28/11/91 rjh - assessment banding, per the FA design note.
065200*
065300     evaluate true
065400         when Rtg-Necessity (WT-Idx) >= .90
065500              move "E" to Rtg-Assessment (WT-Idx)
065600         when Rtg-Necessity (WT-Idx) >= .70
065700              move "I" to Rtg-Assessment (WT-Idx)
065800         when Rtg-Necessity (WT-Idx) >= .40
065900              move "D" to Rtg-Assessment (WT-Idx)
066000         when other
066100              move "C" to Rtg-Assessment (WT-Idx)
066200     end-evaluate.
066300*
066400 AA075-Exit.  exit section.
066500*
066600 AA080-Build-Cuts            section.
066700*************************************
066800*> 02/12/91 rjh - category expense totals & candidate cuts,
066900*>  per the FA design note. Protected categories skipped only
067000*>  when their necessity is at or above .90.
067100*
067200     move     zero to FC-Category-Count.
067300     perform  AA081-Post-One-Cut-Row thru AA081-Exit
067400              varying WT-Idx from 1 by 1
067500              until WT-Idx > WT-Table-Count.
067600*
067700     perform  AA082-Score-One-Cut thru AA082-Exit
067800              varying FC-Idx from 1 by 1
067900              until FC-Idx > FC-Category-Count.
068000*
068100     perform  ZZ085-Drop-Protected-And-Small.
068200     perform  ZZ088-Sort-Cuts.
068300*
068400     move     zero to FC-Reco-Count.
068500     move     zero to FA-Cuts-Total-Amt.
068600     perform  AA084-Add-One-Reco thru AA084-Exit
068700              varying FC-Idx from 1 by 1
068800              until FC-Idx > FC-Category-Count
068900                 or FC-Reco-Count = 5.
069000*
069100 AA080-Exit.  exit section.
069200*
069300 AA081-Post-One-Cut-Row      section.
069400*************************************
069500*
069600     if       WT-Amount (WT-Idx) < zero
069700              perform ZZ080-Post-Category-Total.
069800*
069900 AA081-Exit.  exit section.
070000*
070100 AA082-Score-One-Cut         section.
070200*************************************
070300*
070400     move     Cut-Category (FC-Idx) to LN-In-Category.
070500     call     "FANECS" using FA-Nec-Link-Local.
070600     move     LN-Out-Score to Cut-Necessity (FC-Idx).
070700     compute  Cut-Potential (FC-Idx) rounded =
070800              Cut-Amount (FC-Idx) * ( 1 - LN-Out-Score ).
070900*
071000 AA082-Exit.  exit section.
071100*
071200 AA084-Add-One-Reco          section.
071300*************************************
071400*
071500     add      1 to FC-Reco-Count.
071600     move     Cut-Category (FC-Idx)
071700                  to Reco-Category (FC-Reco-Count).
071800     move     Cut-Amount (FC-Idx)
071900                  to Reco-Amount (FC-Reco-Count).
072000     add      Cut-Amount (FC-Idx) to FA-Cuts-Total-Amt.
072100     move     Cut-Necessity (FC-Idx) to WK-Necessity.
072200     perform  AA085-Reason-Text.
072300*
072400 AA084-Exit.  exit section.
072500*
072600 AA085-Reason-Text           section.
072700*************************************
072800*> 02/12/91 rjh - recommendation reason text by necessity band.
072900*> 22/12/91 rjh - fixed wording to the four bands exactly as
073000*>  agreed with the customer - was paraphrasing before, they
073100*>  want the same sentence every time for a given band.
073200*
073300     evaluate true
073400         when WK-Necessity >= .90
073500              string "High-necessity expense (essential) - not"
073600                     " recommended to cut."
073700                     delimited by size
073800                     into Reco-Reason (FC-Reco-Count)
073900         when WK-Necessity >= .70
074000              string "Important but could be reviewed for"
074100                     " small savings."
074200                     delimited by size
074300                     into Reco-Reason (FC-Reco-Count)
074400         when WK-Necessity >= .40
074500              string "Moderately necessary - consider trimming"
074600                     " recurring or frequency."
074700                     delimited by size
074800                     into Reco-Reason (FC-Reco-Count)
074900         when other
075000              string "Low-necessity discretionary spend - good"
075100                     " candidate to cut."
075200                     delimited by size
075300                     into Reco-Reason (FC-Reco-Count)
075400     end-evaluate.
075500*
075600 AA085-Exit.  exit section.
075700*
075800 AA090-Rank-Questionable     section.
075900*************************************
076000*> 05/12/91 rjh - questionable-transaction ranking, house rule -
076100*>  necessity below .70, top 8 by waste descending.
076200*
076300     move     zero to FQ-Table-Count.
076400     perform  AA091-Add-If-Room thru AA091-Exit
076500              varying WT-Idx from 1 by 1
076600              until WT-Idx > WT-Table-Count.
076700*
076800     perform  AA093-Replace-If-Bigger thru AA093-Exit
076900              varying WT-Idx from 1 by 1
077000              until WT-Idx > WT-Table-Count.
077100*
077200     perform  ZZ095-Sort-Questionable.
077300*
077400 AA090-Exit.  exit section.
077500*
077600 AA091-Add-If-Room           section.
077700*************************************
077800*
077900     if       Rtg-Necessity (WT-Idx) < .70
078000              and FQ-Table-Count < 8
078100              perform ZZ090-Add-Questionable.
078200*
078300 AA091-Exit.  exit section.
078400*
078500 AA093-Replace-If-Bigger     section.
078600*************************************
078700*
078800     if       Rtg-Necessity (WT-Idx) < .70
078900              and FQ-Table-Count = 8
079000              perform ZZ092-Insert-If-Bigger.
079100*
079200 AA093-Exit.  exit section.
079300*
079400 AA100-Project-Investment    section.
079500*************************************
079600*> 08/12/91 rjh - FV of an ordinary annuity, per the FA design
079700*>  note. Uses the unrounded monthly-savings figure in the
079800*>  power term, only rounding the final FV.
079900*
080000     compute  Inv-Monthly-Savings rounded =
080100              FA-Cuts-Total-Amt / 12.
080200     move     FA-Cuts-Total-Amt to WK-Rate-Avg.
080300     compute  WK-Rate-Avg = WK-Rate-Avg / 12.
080400*
080500     move     5  to Inv-Rate (1).
080600     move     7  to Inv-Rate (2).
080700     move     10 to Inv-Rate (3).
080800*
080900     perform  ZZ100-Annuity-FV thru ZZ100-Exit
081000              varying Inv-Idx from 1 by 1
081100              until Inv-Idx > 3.
081200*
081300 AA100-Exit.  exit section.
081400*
081500 AA110-Print-Dashboard       section.
081600*************************************
081700*> 11/12/91 rjh - hand the finished tables to FADASH for
081800*>  printing, last step of the run.
081900*
082000     call     "FADASH" using FA-Warning-Table
082100                              FA-Summary-Record
082200                              FA-Income-Record
082300                              FA-Recur-Control
082400                              FA-Recur-Table
082500                              FA-Cuts-Control
082600                              FA-Cuts-Table
082700                              FA-Cuts-Reco-Table
082800                              FA-Quest-Control
082900                              FA-Quest-Table
083000                              FA-Rating-Control
083100                              FA-Rating-Table
083200                              FA-Invest-Record.
083300*
083400 AA110-Exit.  exit section.
083500*
083600 AA900-Close-Files           section.
083700*************************************
083800*
083900     close    FA-Transaction-File.
084000*
084100 AA900-Exit.  exit section.
084200*
084300 ZZ030-Build-Outlier-List    section.
084400*************************************
084500*
084600     if       WT-Amount (WT-Idx) < zero
084700              add    1 to FO-Table-Count
084800              move   WT-Amount (WT-Idx)
084900                  to FO-Sorted-Amt (FO-Table-Count).
085000*
085100 ZZ030-Exit.  exit section.
085200*
085300 ZZ032-Count-One-Outlier     section.
085400*************************************
085500*
085600     if       FO-Sorted-Amt (FO-Idx) < FO-Lower-Bound
085700              add 1 to FA-Outlier-Count.
085800*
085900 ZZ032-Exit.  exit section.
086000*
086100 ZZ035-Sort-Outlier-List     section.
086200*************************************
086300*> Bubble sort, ascending - small table, runs once a job.
086400*
086500     move     "Y" to FA-Swap-Sw.
086600     perform  ZZ035-One-Pass thru ZZ035-Pass-Exit
086700              until FA-Swap-Sw = "N".
086800*
086900 ZZ035-Exit.  exit section.
087000*
087100 ZZ035-One-Pass.
087200     move     "N" to FA-Swap-Sw.
087300     perform  ZZ036-Compare-Adjacent thru ZZ036-Exit
087400              varying FO-Idx from 1 by 1
087500              until FO-Idx > FO-Table-Count - 1.
087600*
087700 ZZ035-Pass-Exit.
087800     exit     section.
087900*
088000 ZZ036-Compare-Adjacent      section.
088100*************************************
088200*
088300     if       FO-Sorted-Amt (FO-Idx) > FO-Sorted-Amt (FO-Idx + 1)
088400              move FO-Sorted-Amt (FO-Idx) to WK-Amt-1
088500              move FO-Sorted-Amt (FO-Idx + 1) to
088600                   FO-Sorted-Amt (FO-Idx)
088700              move WK-Amt-1 to FO-Sorted-Amt (FO-Idx + 1)
088800              move "Y" to FA-Swap-Sw.
088900*
089000 ZZ036-Exit.  exit section.
089100*
089200 ZZ038-Interpolate           section.
089300*************************************
089400*> Linear interpolation of Q1/Q3 between the two bracketing
089500*>  sorted values, per the FA design note.
089600*
089700     move     FO-Q1-Pos to FO-Idx.
089800     move     FO-Sorted-Amt (FO-Idx) to FO-Q1-Value.
089900     if       FO-Idx < FO-Table-Count
090000              compute FO-Q1-Value =
090100                  FO-Sorted-Amt (FO-Idx) +
090200                  ( ( FO-Q1-Pos - FO-Idx ) *
090300                    ( FO-Sorted-Amt (FO-Idx + 1) -
090400                      FO-Sorted-Amt (FO-Idx) ) ).
090500*
090600     move     FO-Q3-Pos to FO-Idx.
090700     move     FO-Sorted-Amt (FO-Idx) to FO-Q3-Value.
090800     if       FO-Idx < FO-Table-Count
090900              compute FO-Q3-Value =
091000                  FO-Sorted-Amt (FO-Idx) +
091100                  ( ( FO-Q3-Pos - FO-Idx ) *
091200                    ( FO-Sorted-Amt (FO-Idx + 1) -
091300                      FO-Sorted-Amt (FO-Idx) ) ).
091400*
091500 ZZ038-Exit.  exit section.
091600*
091700 ZZ050-Find-Or-Add-Recur     section.
091800*************************************
091900*
092000     move     WT-Description (WT-Idx) to WK-Lc-Description.
092100     inspect  WK-Lc-Description converting
092200              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to
092300              "abcdefghijklmnopqrstuvwxyz".
092400     move     "N" to WK-Found-Sw.
092500     perform  ZZ051-Compare-Recur-Desc thru ZZ051-Exit
092600              varying FR-Idx from 1 by 1
092700              until FR-Idx > FR-Table-Count
092800                 or WK-Found-Sw = "Y".
092900*
093000     if       WK-Found-Sw not = "Y"
093100              add    1 to FR-Table-Count
093200              move   WK-Lc-Description
093300                  to Rec-Description (FR-Table-Count)
093400              move   1 to Rec-Count (FR-Table-Count)
093500              move   WT-Amount (WT-Idx)
093600                  to Rec-Running-Total (FR-Table-Count)
093700              move   WT-Category (WT-Idx)
093800                  to Rec-Category (FR-Table-Count).
093900*
094000 ZZ050-Exit.  exit section.
094100*
094200 ZZ051-Compare-Recur-Desc    section.
094300*************************************
094400*
094500     if       Rec-Description (FR-Idx) = WK-Lc-Description
094600              move "Y" to WK-Found-Sw
094700              add  1 to Rec-Count (FR-Idx)
094800              add  WT-Amount (WT-Idx)
094900                  to Rec-Running-Total (FR-Idx).
095000*
095100 ZZ051-Exit.  exit section.
095200*
095300 ZZ052-Remove-Recur-Row      section.
095400*************************************
095500*> Drops a non-recurring row by sliding the rest of the table
095600*>  down one - FR-Idx is already the row to drop.
095700*
095800     perform  ZZ053-Shift-Recur-Row thru ZZ053-Exit
095900              varying FA-Sub-1 from FR-Idx by 1
096000              until FA-Sub-1 >= FR-Table-Count.
096100     subtract 1 from FR-Table-Count.
096200*
096300 ZZ052-Exit.  exit section.
096400*
096500 ZZ053-Shift-Recur-Row       section.
096600*************************************
096700*
096800     move     FA-Sub-1 to FA-Sub-2.
096900     add      1 to FA-Sub-2.
097000     move     FA-Recur-Entry (FA-Sub-2)
097100                  to FA-Recur-Entry (FA-Sub-1).
097200*
097300 ZZ053-Exit.  exit section.
097400*
097500 ZZ055-Sort-Recurring        section.
097600*************************************
097700*> Strikes Rec-Avg-Amount from the running totals, then bubble
097800*>  sorts on |average| descending, house rule agreed with the
097900*>  customer.
098000*
098100     perform  ZZ054-Strike-Recur-Avg thru ZZ054-Exit
098200              varying FR-Idx from 1 by 1
098300              until FR-Idx > FR-Table-Count.
098400*
098500     move     "Y" to FA-Swap-Sw.
098600     perform  ZZ055-One-Pass thru ZZ055-Pass-Exit
098700              until FA-Swap-Sw = "N".
098800*
098900 ZZ055-Exit.  exit section.
099000*
099100 ZZ054-Strike-Recur-Avg      section.
099200*************************************
099300*
099400     compute  Rec-Avg-Amount (FR-Idx) rounded =
099500              Rec-Running-Total (FR-Idx) / Rec-Count (FR-Idx).
099600*
099700 ZZ054-Exit.  exit section.
099800*
099900 ZZ055-One-Pass.
100000     move     "N" to FA-Swap-Sw.
100100     perform  ZZ057-Compare-Adjacent-Recur thru ZZ057-Exit
100200              varying FR-Idx from 1 by 1
100300              until FR-Idx > FR-Table-Count - 1.
100400*
100500 ZZ055-Pass-Exit.
100600     exit     section.
100700*
100800 ZZ057-Compare-Adjacent-Recur section.
100900*************************************
101000*> |average| descending - two plain unsigned temps, no reuse of
101100*>  fields meant for something else.
101200*
101300     move     Rec-Avg-Amount (FR-Idx) to WK-Amt-1.
101400     if       WK-Amt-1 < zero
101500              compute WK-Amt-1 = WK-Amt-1 * -1.
101600     move     Rec-Avg-Amount (FR-Idx + 1) to WK-Amt-2.
101700     if       WK-Amt-2 < zero
101800              compute WK-Amt-2 = WK-Amt-2 * -1.
101900*
102000     if       WK-Amt-1 < WK-Amt-2
102100              move FA-Recur-Entry (FR-Idx) to FA-Recur-Save-Entry
102200              move FA-Recur-Entry (FR-Idx + 1) to
102300                   FA-Recur-Entry (FR-Idx)
102400              move FA-Recur-Save-Entry to
102500                   FA-Recur-Entry (FR-Idx + 1)
102600              move "Y" to FA-Swap-Sw.
102700*
102800 ZZ057-Exit.  exit section.
102900*
103000 ZZ060-Validate-Date         section.
103100*************************************
103200*> Manual date validation - no intrinsic FUNCTION used. A row
103300*>  is "future" only when every digit is present, numeric and
103400*>  later than today; blank/invalid dates are kept as-is, house
103500*>  rule - flat GO TOs rather than a wall of nested IFs, easier
103600*>  to step through on the bench.
103700*
103800     move     "N" to WK-Date-Valid-Sw.
103900     move     WK-New-Date to WK-Date-Check.
104000     if       WK-Date-Check-Text = spaces
104100              go to ZZ060-Exit.
104200     if       WK-Date-CCYY is not numeric
104300              or WK-Date-MM is not numeric
104400              or WK-Date-DD is not numeric
104500              or WK-Date-Dash1 not = "-"
104600              or WK-Date-Dash2 not = "-"
104700              or WK-Date-MM < 1  or WK-Date-MM > 12
104800              or WK-Date-DD < 1  or WK-Date-DD > 31
104900              go to ZZ060-Exit.
105000     if       WK-Date-CCYY > FA-Today-CCYY
105100              move "F" to WK-Date-Valid-Sw
105200              go to ZZ060-Exit.
105300     if       WK-Date-CCYY < FA-Today-CCYY
105400              move "Y" to WK-Date-Valid-Sw
105500              go to ZZ060-Exit.
105600     if       WK-Date-MM > FA-Today-MM
105700              move "F" to WK-Date-Valid-Sw
105800              go to ZZ060-Exit.
105900     if       WK-Date-MM < FA-Today-MM
106000              move "Y" to WK-Date-Valid-Sw
106100              go to ZZ060-Exit.
106200     if       WK-Date-DD > FA-Today-DD
106300              move "F" to WK-Date-Valid-Sw
106400     else
106500              move "Y" to WK-Date-Valid-Sw.
106600*
106700 ZZ060-Exit.  exit section.
106800*
106900 ZZ062-Post-Month-Total      section.
107000*************************************
107100*> Re-uses the already-parsed WT-Date-CCYY/MM on the work table
107200*>  row - the date only gets parsed once, by ZZ060 at read time.
107300*
107400     if       WT-Date-Numeric (WT-Idx) = zero
107500              go to ZZ062-Exit.
107600*
107700     compute  WK-Month-Key = WT-Date-CCYY (WT-Idx) * 100 +
107800                              WT-Date-MM (WT-Idx).
107900     move     "N" to WK-Found-Sw.
108000     perform  ZZ063-Compare-Month thru ZZ063-Exit
108100              varying FM-Idx from 1 by 1
108200              until FM-Idx > FM-Table-Count
108300                 or WK-Found-Sw = "Y".
108400*
108500     if       WK-Found-Sw not = "Y"
108600              add    1 to FM-Table-Count
108700              move   WK-Month-Key to FM-Month-Key (FM-Table-Count)
108800              move   WT-Amount (WT-Idx)
108900                  to FM-Month-Total (FM-Table-Count).
109000*
109100 ZZ062-Exit.  exit section.
109200*
109300 ZZ063-Compare-Month         section.
109400*************************************
109500*
109600     if       FM-Month-Key (FM-Idx) = WK-Month-Key
109700              move "Y" to WK-Found-Sw
109800              add  WT-Amount (WT-Idx) to FM-Month-Total (FM-Idx).
109900*
110000 ZZ063-Exit.  exit section.
110100*
110200 ZZ065-Strip-Non-Ascii       section.
110300*************************************
110400*> Replace every byte outside the printable ascii range with
110500*>  "?" - house rule, keeps the reports clean of line noise
110600*>  off a bad extract.
110700*
110800     perform  ZZ066-Strip-One-Byte thru ZZ066-Exit
110900              varying WK-I from 1 by 1
111000              until WK-I > 40.
111100*
111200 ZZ065-Exit.  exit section.
111300*
111400 ZZ066-Strip-One-Byte        section.
111500*************************************
111600*> Upper bound is hex 7E, the last printable ascii byte -
111700*>  written as a hex literal rather than a quoted character,
111800*>  since that character in source trips up the house sequence-
111900*>  numbering tool's tag-column shorthand.
112000*
112100     if       WK-New-Description (WK-I:1) < " "
112200              or WK-New-Description (WK-I:1) > X"7E"
112300              move "?" to WK-New-Description (WK-I:1).
112400*
112500 ZZ066-Exit.  exit section.
112600*
112700 ZZ068-Test-Income-Keyword   section.
112800*************************************
112900*> Substring test of the lower-cased category against the five
113000*>  income keywords, agreed with the customer. Unstring-free,
113100*>  plain reference modification, same as the rest of this
113200*>  program.
113300*
113400     move     "N" to WK-Found-Sw.
113500     perform  ZZ069-Compare-One-Position thru ZZ069-Exit
113600              varying WK-I from 1 by 1
113700              until WK-I > 14
113800                 or WK-Found-Sw = "Y".
113900*
114000 ZZ068-Exit.  exit section.
114100*
114200 ZZ069-Compare-One-Position  section.
114300*************************************
114400*> Capped at 14 - "deposit" is the longest keyword at 7 bytes
114500*>  and the category field is only 20 wide, so 14 covers every
114600*>  start position a 7-byte match could occupy.
114700*
114800     if       WK-Lc-Category (WK-I:6) = "salary" or
114900              WK-Lc-Category (WK-I:6) = "income" or
115000              WK-Lc-Category (WK-I:5) = "bonus"  or
115100              WK-Lc-Category (WK-I:6) = "refund" or
115200              WK-Lc-Category (WK-I:7) = "deposit"
115300              move "Y" to WK-Found-Sw.
115400*
115500 ZZ069-Exit.  exit section.
115600*
115700 ZZ070-Test-Refund-Keyword   section.
115800*************************************
115900*> 19/12/91 rjh - sign-correction exemption was only checking
116000*>  position 1-6 of the description, so "Amazon refund - order
116100*>  123" was missed and got flipped negative same as a real
116200*>  expense. Now a substring scan the same way ZZ068 scans the
116300*>  category, not a single fixed position.
116400*
116500     move     "N" to WK-Found-Sw.
116600     perform  ZZ071-Compare-One-Position thru ZZ071-Exit
116700              varying WK-I from 1 by 1
116800              until WK-I > 35
116900                 or WK-Found-Sw = "Y".
117000*
117100 ZZ070-Exit.  exit section.
117200*
117300 ZZ071-Compare-One-Position  section.
117400*************************************
117500*> Capped at 35 - "refund" is 6 bytes and the description field
117600*>  is 40 wide, so 35 covers every start position a 6-byte
117700*>  match could occupy.
117800*
117900     if       WK-Lc-Description (WK-I:6) = "refund"
118000              move "Y" to WK-Found-Sw.
118100*
118200 ZZ071-Exit.  exit section.
118300*
118400 ZZ080-Post-Category-Total   section.
118500*************************************
118600*
118700     move     WT-Category (WT-Idx) to WK-Lc-Category.
118800     inspect  WK-Lc-Category converting
118900              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to
119000              "abcdefghijklmnopqrstuvwxyz".
119100*>                  WK-Amount-Abs is unsigned - this move alone
119200*>                  turns the negative expense amount positive.
119300     move     WT-Amount (WT-Idx) to WK-Amount-Abs.
119400*
119500     move     "N" to WK-Found-Sw.
119600     perform  ZZ081-Compare-Category thru ZZ081-Exit
119700              varying FC-Idx from 1 by 1
119800              until FC-Idx > FC-Category-Count
119900                 or WK-Found-Sw = "Y".
120000*
120100     if       WK-Found-Sw not = "Y"
120200              add    1 to FC-Category-Count
120300              move   WK-Lc-Category
120400                  to Cut-Category (FC-Category-Count)
120500              move   WK-Amount-Abs
120600                  to Cut-Amount (FC-Category-Count).
120700*
120800 ZZ080-Exit.  exit section.
120900*
121000 ZZ081-Compare-Category      section.
121100*************************************
121200*
121300     if       Cut-Category (FC-Idx) = WK-Lc-Category
121400              move "Y" to WK-Found-Sw
121500              add  WK-Amount-Abs to Cut-Amount (FC-Idx).
121600*
121700 ZZ081-Exit.  exit section.
121800*
121900 ZZ085-Drop-Protected-And-Small section.
122000********************************************
122100*> Skip a protected category only when its necessity is at or
122200*>  above .90; skip any category whose potential-cut is 1.00
122300*>  or less - house rule agreed with the customer.
122400*
122500     move     zero to FA-Sub-1.
122600     perform  ZZ086-Keep-One-Cut thru ZZ086-Exit
122700              varying FC-Idx from 1 by 1
122800              until FC-Idx > FC-Category-Count.
122900     move     FA-Sub-1 to FC-Category-Count.
123000*
123100 ZZ085-Exit.  exit section.
123200*
123300 ZZ086-Keep-One-Cut          section.
123400*************************************
123500*
123600     move     "N" to WK-Found-Sw.
123700     if       ( Cut-Category (FC-Idx) = "rent"     or
123800                Cut-Category (FC-Idx) = "housing"  or
123900                Cut-Category (FC-Idx) = "mortgage" )
124000              and Cut-Necessity (FC-Idx) >= .90
124100              move "Y" to WK-Found-Sw.
124200     if       Cut-Potential (FC-Idx) <= 1.00
124300              move "Y" to WK-Found-Sw.
124400     if       WK-Found-Sw not = "Y"
124500              add  1 to FA-Sub-1
124600              move FA-Cuts-Entry (FC-Idx)
124700                  to FA-Cuts-Entry (FA-Sub-1).
124800*
124900 ZZ086-Exit.  exit section.
125000*
125100 ZZ088-Sort-Cuts             section.
125200*************************************
125300*> Bubble sort, potential-cut descending.
125400*
125500     move     "Y" to FA-Swap-Sw.
125600     perform  ZZ088-One-Pass thru ZZ088-Pass-Exit
125700              until FA-Swap-Sw = "N".
125800*
125900 ZZ088-Exit.  exit section.
126000*
126100 ZZ088-One-Pass.
126200     move     "N" to FA-Swap-Sw.
126300     perform  ZZ089-Compare-Adjacent-Cut thru ZZ089-Exit
126400              varying FC-Idx from 1 by 1
126500              until FC-Idx > FC-Category-Count - 1.
126600*
126700 ZZ088-Pass-Exit.
126800     exit     section.
126900*
127000 ZZ089-Compare-Adjacent-Cut  section.
127100*************************************
127200*
127300     if       Cut-Potential (FC-Idx) < Cut-Potential (FC-Idx + 1)
127400              move FA-Cuts-Entry (FC-Idx) to FA-Cuts-Save-Entry
127500              move FA-Cuts-Entry (FC-Idx + 1)
127600                  to FA-Cuts-Entry (FC-Idx)
127700              move FA-Cuts-Save-Entry
127800                  to FA-Cuts-Entry (FC-Idx + 1)
127900              move "Y" to FA-Swap-Sw.
128000*
128100 ZZ089-Exit.  exit section.
128200*
128300 ZZ090-Add-Questionable      section.
128400*************************************
128500*> FA-Rating-Entry and FA-Quest-Entry share the one layout -
128600*>  Date/Description/Amount/Necessity/Worth/Waste/Assessment,
128700*>  72 bytes each - so one group move does the whole row.
128800*
128900     add      1 to FQ-Table-Count.
129000     move     FA-Rating-Entry (WT-Idx)
129100                  to FA-Quest-Entry (FQ-Table-Count).
129200*
129300 ZZ090-Exit.  exit section.
129400*
129500 ZZ092-Insert-If-Bigger      section.
129600*************************************
129700*> Table already holds 8 - replace the smallest waste entry
129800*>  if this row beats it, house rule.
129900*
130000     move     1 to FQ-Idx.
130100     perform  ZZ093-Find-Smallest thru ZZ093-Exit
130200              varying FA-Sub-1 from 2 by 1
130300              until FA-Sub-1 > 8.
130400*
130500     if       Rtg-Waste-Potential (WT-Idx) >
130600              Que-Waste-Potential (FQ-Idx)
130700              move FA-Rating-Entry (WT-Idx)
130800                  to FA-Quest-Entry (FQ-Idx).
130900*
131000 ZZ092-Exit.  exit section.
131100*
131200 ZZ093-Find-Smallest         section.
131300*************************************
131400*
131500     if       Que-Waste-Potential (FA-Sub-1) <
131600              Que-Waste-Potential (FQ-Idx)
131700              move FA-Sub-1 to FQ-Idx.
131800*
131900 ZZ093-Exit.  exit section.
132000*
132100 ZZ095-Sort-Questionable     section.
132200*************************************
132300*> Bubble sort, waste-potential descending.
132400*
132500     move     "Y" to FA-Swap-Sw.
132600     perform  ZZ095-One-Pass thru ZZ095-Pass-Exit
132700              until FA-Swap-Sw = "N".
132800*
132900 ZZ095-Exit.  exit section.
133000*
133100 ZZ095-One-Pass.
133200     move     "N" to FA-Swap-Sw.
133300     perform  ZZ096-Compare-Adjacent-Quest thru ZZ096-Exit
133400              varying FQ-Idx from 1 by 1
133500              until FQ-Idx > FQ-Table-Count - 1.
133600*
133700 ZZ095-Pass-Exit.
133800     exit     section.
133900*
134000 ZZ096-Compare-Adjacent-Quest section.
134100*************************************
134200*
134300     if       Que-Waste-Potential (FQ-Idx) <
134400              Que-Waste-Potential (FQ-Idx + 1)
134500              move FA-Quest-Entry (FQ-Idx) to FA-Quest-Save-Entry
134600              move FA-Quest-Entry (FQ-Idx + 1)
134700                  to FA-Quest-Entry (FQ-Idx)
134800              move FA-Quest-Save-Entry
134900                  to FA-Quest-Entry (FQ-Idx + 1)
135000              move "Y" to FA-Swap-Sw.
135100*
135200 ZZ096-Exit.  exit section.
135300*
135400 ZZ100-Annuity-FV            section.
135500*************************************
135600*> FV = savings x ( (1+m)^n - 1 ) / m, per the FA design note.
135700*>  Power done by repeated multiplication from 1, no FUNCTION
135800*>  used - WK-Rate-Pow starts at 1 and picks up one factor of
135900*>  (1+m) per month, so after n passes it holds (1+m)^n exactly.
136000*
136100     compute  WK-Rate-M = Inv-Rate (Inv-Idx) / 100 / 12.
136200*
136300     move     1 to WK-Rate-Pow.
136400     perform  ZZ101-Raise-One-Month thru ZZ101-Exit
136500              varying WK-N from 1 by 1 until WK-N > 12.
136600     compute  Inv-FV-1YR (Inv-Idx) rounded =
136700              WK-Rate-Avg * ( WK-Rate-Pow - 1 ) / WK-Rate-M.
136800*
136900     move     1 to WK-Rate-Pow.
137000     perform  ZZ101-Raise-One-Month thru ZZ101-Exit
137100              varying WK-N from 1 by 1 until WK-N > 24.
137200     compute  Inv-FV-2YR (Inv-Idx) rounded =
137300              WK-Rate-Avg * ( WK-Rate-Pow - 1 ) / WK-Rate-M.
137400*
137500     move     1 to WK-Rate-Pow.
137600     perform  ZZ101-Raise-One-Month thru ZZ101-Exit
137700              varying WK-N from 1 by 1 until WK-N > 60.
137800     compute  Inv-FV-5YR (Inv-Idx) rounded =
137900              WK-Rate-Avg * ( WK-Rate-Pow - 1 ) / WK-Rate-M.
138000*
138100 ZZ100-Exit.  exit section.
138200*
138300 ZZ101-Raise-One-Month       section.
138400*************************************
138500*
138600     compute  WK-Rate-Pow = WK-Rate-Pow * ( 1 + WK-Rate-M ).
138700*
138800 ZZ101-Exit.  exit section.
138900*
